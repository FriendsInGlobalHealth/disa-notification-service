000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      :  CVDATIVL                                     *
000400*  SYSTEM       :  CVSYNCREPORT - CSAUDE VIRAL LOAD SYNC REPORT  *
000500*  DESCRIPTION  :  CALLED SUBPROGRAM - THREE ENTRY MODES SHARING  *
000600*                  ONE DAY-NUMBER ARITHMETIC ENGINE:              *
000700*                  MODE 1 - PREVIOUS SUNDAY-SATURDAY WEEK         *
000800*                  MODE 2 - CUSTOM START/END DATE FORMATTING      *
000900*                  MODE 3 - CALENDAR-DAY SPREAD BETWEEN TWO DATES *
001000*                           (USED FOR THE PENDING-OVER-48H TEST)  *
001100*                  NO INTRINSIC FUNCTIONS ARE USED - ALL DATE    *
001200*                  MATH IS DONE ON A DAY-NUMBER (DAYS SINCE       *
001300*                  01/01/1970).  WRITTEN FRESH FOR THIS PROGRAM - *
001400*                  NO OTHER MEMBER IN THIS SUITE HAD A DATE       *
001500*                  ROUTINE TO BASE IT ON.                         *
001600*                                                                *
001700*  CHANGE LOG                                                    *
001800*  ---------------------------------------------------------     *
001900*  02/08/94  RP  0000  ORIGINAL PROGRAM - MODE 1 AND MODE 2 ONLY  *
002000*  07/22/94  RP  CR006 ADDED MODE 3 (DAY-DIFF) FOR THE PENDING-   *
002100*                      OVER-48H EXTRACTION, CALLED FROM CVSNCRPT  *
002200*  11/02/95  TA  CR019 CORRECTED THE DOW-EPOCH OFFSET - WAS OFF   *
002300*                      BY ONE DAY ON WEEKS CROSSING A LEAP DAY    *
002400*  09/09/98  MS  Y2K07 FULL DAY-NUMBER ARITHMETIC IS YEAR-4-DIGIT *
002500*                      THROUGHOUT - NO 2-DIGIT YEAR WINDOWING IN  *
002600*                      THIS MEMBER - SIGNED OFF CHECKLIST 98-114  *
002700*  03/02/01  TA  CR031 RETURN-CD NOW SET NON-ZERO ON A BAD MODE   *
002800*                      SWITCH INSTEAD OF FALLING THROUGH SILENT  *
002900******************************************************************
003000 PROGRAM-ID.  CVDATIVL.
003100 AUTHOR. R. PEREIRA.
003200 INSTALLATION. CSAUDE SYSTEMS DEVELOPMENT.
003300 DATE-WRITTEN. 02/08/94.
003400 DATE-COMPILED. 02/08/94.
003500 SECURITY. NON-CONFIDENTIAL.
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  WS-Y                   PIC S9(4) COMP.
005200     05  WS-MP                  PIC S9(4) COMP.
005300     05  WS-ERA                 PIC S9(9) COMP.
005400     05  WS-YOE                 PIC S9(9) COMP.
005500     05  WS-DOY                 PIC S9(9) COMP.
005600     05  WS-DOE                 PIC S9(9) COMP.
005700     05  WS-Z                   PIC S9(9) COMP.
005800     05  WS-Q                   PIC S9(9) COMP.
005900     05  WS-DOW                 PIC S9(4) COMP.
006000     05  FILLER                 PIC X(06).
006100 
006200 01  DAY-NUMBER-WORK-FIELDS.
006300     05  WS-DAYNUM-1            PIC S9(9) COMP.
006400     05  WS-DAYNUM-2            PIC S9(9) COMP.
006500     05  WS-SUNDAY-DAYNUM       PIC S9(9) COMP.
006600     05  WS-SATURDAY-DAYNUM     PIC S9(9) COMP.
006700*    11/02/95 TA - CR019 - WIDENED SO THE PRINTABLE TRACE OVERLAY
006800*    BELOW FITS WITHOUT RUNNING PAST THIS GROUP'S STORAGE
006900     05  FILLER                 PIC X(20).
007000 
007100******************************************************************
007200*    PRINTABLE OVERLAY OF THE DAY-NUMBER WORK FIELDS - USED ONLY *
007300*    WHEN UPSI-1 IS ON FOR A TRACE RUN ON THE DEV COMPLEX.        *
007400******************************************************************
007500 01  DAY-NUMBER-TRACE-FIELDS REDEFINES DAY-NUMBER-WORK-FIELDS.
007600     05  WS-TRACE-DAYNUM-1      PIC -9(8).
007700     05  WS-TRACE-DAYNUM-2      PIC -9(8).
007800     05  WS-TRACE-SUNDAY        PIC -9(8).
007900     05  WS-TRACE-SATURDAY      PIC -9(8).
008000 
008100******************************************************************
008200*    BREAKDOWN FIELDS USED BY 400/450 WHEN CONVERTING A YYYYMMDD *
008300*    DATE TO OR FROM A DAY NUMBER - SHARED BY ALL THREE MODES     *
008400******************************************************************
008500 01  WS-YMD-BREAK.
008600     05  WS-YMD-YYYY            PIC 9(4).
008700     05  WS-YMD-MM              PIC 9(2).
008800     05  WS-YMD-DD              PIC 9(2).
008900 
009000******************************************************************
009100*    NUMERIC/ALPHA OVERLAY OF THE BREAKDOWN GROUP - LETS 450-     *
009200*    CALC-GREGORIAN-RTN STRING THE RESULT STRAIGHT INTO THE       *
009300*    OUTPUT PICTURE WITHOUT A SEPARATE EDIT MOVE - T.ARKEY 95     *
009400******************************************************************
009500 01  WS-YMD-ALPHA REDEFINES WS-YMD-BREAK.
009600     05  WS-YMD-ALL             PIC X(08).
009700 
009800 01  WS-CURRENT-SYS-DATE.
009900     05  WS-SYS-YYYY            PIC 9(4).
010000     05  WS-SYS-MM              PIC 9(2).
010100     05  WS-SYS-DD              PIC 9(2).
010200 
010300******************************************************************
010400*    SPLIT VIEW OF TODAY'S DATE USED ONLY WHEN A TRACE LINE IS    *
010500*    NEEDED ON A DIAGNOSTIC RUN - OTHERWISE UNUSED - R.PEREIRA    *
010600******************************************************************
010700 01  WS-CURRENT-SYS-DATE-NUM REDEFINES WS-CURRENT-SYS-DATE.
010800     05  WS-SYS-DATE-8          PIC 9(08).
010900 
011000 LINKAGE SECTION.
011100 01  CVDI-LINKAGE-REC.
011200     05  CVDI-MODE-SW           PIC X(1).
011300         88  CVDI-MODE-PREV-WEEK   VALUE "1".
011400         88  CVDI-MODE-CUSTOM      VALUE "2".
011500         88  CVDI-MODE-DAYDIFF     VALUE "3".
011600     05  CVDI-CUSTOM-START      PIC 9(8).
011700     05  CVDI-CUSTOM-END        PIC 9(8).
011800     05  CVDI-CHECK-DATE        PIC 9(8).
011900     05  CVDI-INTERVAL-START    PIC X(19).
012000     05  CVDI-INTERVAL-END      PIC X(19).
012100     05  CVDI-DAY-DIFF-CNT      PIC S9(5).
012200     05  CVDI-PENDING-FLAG      PIC X(1).
012300         88  CVDI-IS-OVER-48H      VALUE "Y".
012400     05  FILLER                 PIC X(10).
012500 
012600 01  RETURN-CD                  PIC 9(4) COMP.
012700 
012800 PROCEDURE DIVISION USING CVDI-LINKAGE-REC, RETURN-CD.
012900 
013000 000-CVDATIVL-MAIN.
013100     MOVE ZERO TO RETURN-CD.
013200     ACCEPT WS-CURRENT-SYS-DATE FROM DATE YYYYMMDD.
013300     IF CVDI-MODE-PREV-WEEK
013400         PERFORM 100-PREVIOUS-WEEK-RTN
013500     ELSE IF CVDI-MODE-CUSTOM
013600         PERFORM 200-CUSTOM-INTERVAL-RTN
013700     ELSE IF CVDI-MODE-DAYDIFF
013800         PERFORM 300-DAY-DIFF-RTN
013900     ELSE
014000*        03/02/01 TA - CR031 - BAD MODE SWITCH, TELL THE CALLER
014100         MOVE 8 TO RETURN-CD.
014200     GOBACK.
014300 
014400 100-PREVIOUS-WEEK-RTN.
014500*    02/08/94 RP - FIND THE MOST RECENT SUNDAY ON OR BEFORE
014600*    TODAY, BACK UP 7 MORE DAYS TO GET LAST WEEK'S SUNDAY, THEN
014700*    THE FOLLOWING SATURDAY CLOSES THE INTERVAL.
014800     MOVE WS-SYS-YYYY TO WS-YMD-YYYY.
014900     MOVE WS-SYS-MM   TO WS-YMD-MM.
015000     MOVE WS-SYS-DD   TO WS-YMD-DD.
015100     PERFORM 400-CALC-DAYNUM-RTN.
015200     MOVE WS-DAYNUM-1 TO WS-DAYNUM-2.
015300 
015400*    11/02/95 TA - CR019 - DOW EPOCH OFFSET CORRECTED TO +4
015500     COMPUTE WS-Q   = (WS-DAYNUM-2 + 4) / 7.
015600     COMPUTE WS-DOW = (WS-DAYNUM-2 + 4) - (WS-Q * 7).
015700 
015800     COMPUTE WS-SUNDAY-DAYNUM = WS-DAYNUM-2 - WS-DOW - 7.
015900     COMPUTE WS-SATURDAY-DAYNUM = WS-SUNDAY-DAYNUM + 6.
016000 
016100     MOVE WS-SUNDAY-DAYNUM TO WS-DAYNUM-1.
016200     PERFORM 450-CALC-GREGORIAN-RTN.
016300     STRING WS-YMD-YYYY "-" WS-YMD-MM "-" WS-YMD-DD
016400            " 00:00:00" DELIMITED BY SIZE
016500            INTO CVDI-INTERVAL-START.
016600 
016700     MOVE WS-SATURDAY-DAYNUM TO WS-DAYNUM-1.
016800     PERFORM 450-CALC-GREGORIAN-RTN.
016900     STRING WS-YMD-YYYY "-" WS-YMD-MM "-" WS-YMD-DD
017000            " 23:59:59" DELIMITED BY SIZE
017100            INTO CVDI-INTERVAL-END.
017200 
017300 200-CUSTOM-INTERVAL-RTN.
017400*    02/08/94 RP - CUSTOM MODE JUST REFORMATS THE CALLER'S OWN
017500*    START/END DATES - NO DAY-NUMBER MATH NEEDED HERE.
017600     MOVE CVDI-CUSTOM-START TO WS-YMD-ALL.
017700     STRING WS-YMD-YYYY "-" WS-YMD-MM "-" WS-YMD-DD
017800            " 00:00:00" DELIMITED BY SIZE
017900            INTO CVDI-INTERVAL-START.
018000 
018100     MOVE CVDI-CUSTOM-END TO WS-YMD-ALL.
018200     STRING WS-YMD-YYYY "-" WS-YMD-MM "-" WS-YMD-DD
018300            " 23:59:59" DELIMITED BY SIZE
018400            INTO CVDI-INTERVAL-END.
018500 
018600 300-DAY-DIFF-RTN.
018700*    07/22/94 RP - CR006 - CALENDAR-DAY SPREAD BETWEEN TODAY AND
018800*    THE RECORD'S CREATED-AT DATE, FOR THE PENDING-OVER-48H TEST.
018900     MOVE WS-SYS-YYYY TO WS-YMD-YYYY.
019000     MOVE WS-SYS-MM   TO WS-YMD-MM.
019100     MOVE WS-SYS-DD   TO WS-YMD-DD.
019200     PERFORM 400-CALC-DAYNUM-RTN.
019300     MOVE WS-DAYNUM-1 TO WS-DAYNUM-2.
019400 
019500     MOVE CVDI-CHECK-DATE TO WS-YMD-ALL.
019600     PERFORM 400-CALC-DAYNUM-RTN.
019700 
019800     COMPUTE CVDI-DAY-DIFF-CNT = WS-DAYNUM-2 - WS-DAYNUM-1.
019900     IF CVDI-DAY-DIFF-CNT > 2
020000         SET CVDI-IS-OVER-48H TO TRUE
020100     ELSE
020200         MOVE "N" TO CVDI-PENDING-FLAG.
020300 
020400 400-CALC-DAYNUM-RTN.
020500*    02/08/94 RP - YYYY/MM/DD IN WS-YMD-BREAK TO A DAY NUMBER
020600*    (DAYS SINCE 01/01/1970) - NO INTRINSIC FUNCTION CALLS.
020700     IF WS-YMD-MM > 2
020800         MOVE WS-YMD-YYYY TO WS-Y
020900         COMPUTE WS-MP = WS-YMD-MM - 3
021000     ELSE
021100         COMPUTE WS-Y = WS-YMD-YYYY - 1
021200         COMPUTE WS-MP = WS-YMD-MM + 9.
021300 
021400     COMPUTE WS-ERA = WS-Y / 400.
021500     COMPUTE WS-YOE = WS-Y - (WS-ERA * 400).
021600     COMPUTE WS-DOY = ((153 * WS-MP) + 2) / 5 + WS-YMD-DD - 1.
021700     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)
021800                     - (WS-YOE / 100) + WS-DOY.
021900     COMPUTE WS-DAYNUM-1 = (WS-ERA * 146097) + WS-DOE - 719468.
022000 
022100 450-CALC-GREGORIAN-RTN.
022200*    02/08/94 RP - DAY NUMBER IN WS-DAYNUM-1 BACK TO YYYY/MM/DD
022300*    IN WS-YMD-BREAK - INVERSE OF 400-CALC-DAYNUM-RTN ABOVE.
022400     COMPUTE WS-Z = WS-DAYNUM-1 + 719468.
022500     COMPUTE WS-ERA = WS-Z / 146097.
022600     COMPUTE WS-DOE = WS-Z - (WS-ERA * 146097).
022700     COMPUTE WS-YOE = (WS-DOE - (WS-DOE / 1460) + (WS-DOE / 36524)
022800                     - (WS-DOE / 146096)) / 365.
022900     COMPUTE WS-Y = WS-YOE + (WS-ERA * 400).
023000     COMPUTE WS-DOY = WS-DOE - ((365 * WS-YOE) + (WS-YOE / 4)
023100                     - (WS-YOE / 100)).
023200     COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.
023300     COMPUTE WS-YMD-DD = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
023400     IF WS-MP < 10
023500         COMPUTE WS-YMD-MM = WS-MP + 3
023600     ELSE
023700         COMPUTE WS-YMD-MM = WS-MP - 9.
023800 
023900     IF WS-YMD-MM <= 2
024000         COMPUTE WS-YMD-YYYY = WS-Y + 1
024100     ELSE
024200         MOVE WS-Y TO WS-YMD-YYYY.
