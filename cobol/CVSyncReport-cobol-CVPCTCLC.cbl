000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      :  CVPCTCLC                                     *
000400*  SYSTEM       :  CVSYNCREPORT - CSAUDE VIRAL LOAD SYNC REPORT  *
000500*  DESCRIPTION  :  CALLED SUBPROGRAM - COMPUTES ONE DISTRICT      *
000600*                  STATISTICS PERCENTAGE COLUMN (COUNT / TOTAL    *
000700*                  RECEIVED * 100), ROUNDED HALF-UP TO 2 DECIMAL  *
000800*                  PLACES.  GUARDS AGAINST A ZERO TOTAL-RECEIVED  *
000900*                  DENOMINATOR SO SECTION 2 OF THE REPORT NEVER   *
001000*                  ABENDS ON A DISTRICT WITH NO RECORDS.          *
001100*                                                                *
001200*  CHANGE LOG                                                    *
001300*  ---------------------------------------------------------     *
001400*  01/01/94  RP  0000  ORIGINAL PROGRAM, ADAPTED FROM THE OLD     *
001500*                      CLCLBCST COST-SHARE CALCULATOR SKELETON   *
001600*  05/18/95  RP  CR014 ADDED ZERO-DENOMINATOR GUARD AFTER 400-    *
001700*                      BUILD-DISTRICT-STATS ABENDED ON A DISTRICT *
001800*                      WITH NO RECEIVED RECORDS IN PARALLEL RUN   *
001900*  09/09/98  MS  Y2K07 REVIEWED FOR Y2K COMPLIANCE - NO DATE      *
002000*                      FIELDS PRESENT IN THIS MEMBER, NO CHANGE   *
002100*                      REQUIRED, SIGNED OFF ON CHECKLIST 98-114   *
002200*  03/02/01  TA  CR031 RETURN-CD NOW SET NON-ZERO WHEN THE GUARD  *
002300*                      FIRES SO THE CALLER CAN TRAP IT ON AN      *
002400*                      AUDIT RUN IF IT EVER WANTS TO              *
002500******************************************************************
002600 PROGRAM-ID.  CVPCTCLC.
002700 AUTHOR. R. PEREIRA.
002800 INSTALLATION. CSAUDE SYSTEMS DEVELOPMENT.
002900 DATE-WRITTEN. 01/01/94.
003000 DATE-COMPILED. 01/01/94.
003100 SECURITY. NON-CONFIDENTIAL.
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-HUNDRED             PIC 9(3) COMP-3    VALUE 100.
004700     05  WS-NUMERATOR           PIC 9(8) COMP-3.
004800     05  FILLER                 PIC X(05).
004900 
005000******************************************************************
005100*    ALTERNATE BYTE-LEVEL VIEW OF THE NUMERATOR USED WHEN A       *
005200*    DUMP IS NEEDED TO CHASE A PACKED-FIELD SIGN PROBLEM ON A     *
005300*    RERUN - LEFT IN PLACE SINCE THE CR014 FIX - R.PEREIRA        *
005400******************************************************************
005500 01  WS-NUMERATOR-BYTES REDEFINES WS-NUMERATOR.
005600     05  WS-NUM-BYTE            PIC X(05).
005700 
005800 LINKAGE SECTION.
005900 01  CVPCT-CALC-REC.
006000     05  CVPCT-COUNT            PIC 9(6) COMP.
006100     05  CVPCT-TOTAL-RECEIVED   PIC 9(6) COMP.
006200     05  CVPCT-RESULT           PIC 9(3)V99.
006300     05  FILLER                 PIC X(01).
006400 
006500******************************************************************
006600*    PACKED OVERLAY OF THE COUNT/TOTAL PAIR - KEPT FOR THE        *
006700*    AUDIT-TRACE DISPLAY ON A DIAGNOSTIC RUN ONLY - T.ARKEY       *
006800*    03/02/01                                                     *
006900******************************************************************
007000 01  CVPCT-CALC-REC-PACKED REDEFINES CVPCT-CALC-REC.
007100     05  CVPCT-COUNT-P          PIC 9(6) COMP-3.
007200     05  CVPCT-TOTAL-P          PIC 9(6) COMP-3.
007300     05  FILLER                 PIC X(04).
007400 
007500 01  RETURN-CD                 PIC 9(4) COMP.
007600 
007700******************************************************************
007800*    ALPHANUMERIC VIEW OF THE RETURN CODE FOR SYSOUT TRACE LINES *
007900******************************************************************
008000 01  RETURN-CD-DISPLAY REDEFINES RETURN-CD.
008100     05  FILLER                 PIC X(02).
008200 
008300 PROCEDURE DIVISION USING CVPCT-CALC-REC, RETURN-CD.
008400 
008500 000-CVPCTCLC-MAIN.
008600     MOVE ZERO TO RETURN-CD.
008700     IF CVPCT-TOTAL-RECEIVED = ZERO
008800         PERFORM 200-ZERO-DENOM-RTN
008900     ELSE
009000         PERFORM 100-CALC-PCT-RTN.
009100     GOBACK.
009200 
009300 100-CALC-PCT-RTN.
009400*    03/02/01 TA - STRAIGHT PERCENTAGE, ROUNDED HALF-UP 2 DEC
009500     COMPUTE CVPCT-RESULT ROUNDED =
009600         (CVPCT-COUNT * WS-HUNDRED) / CVPCT-TOTAL-RECEIVED.
009700 
009800 200-ZERO-DENOM-RTN.
009900*    05/18/95 RP - CR014 GUARD, SEE CHANGE LOG ABOVE
010000     MOVE ZERO TO CVPCT-RESULT.
010100     MOVE 4 TO RETURN-CD.
