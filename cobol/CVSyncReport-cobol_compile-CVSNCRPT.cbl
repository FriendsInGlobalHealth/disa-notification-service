000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVSNCRPT.
000300 AUTHOR. R. PEREIRA.
000400 INSTALLATION. CSAUDE SYSTEMS DEVELOPMENT.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE WEEKLY SI-SESP VIRAL LOAD
001300*          SYNCHRONIZATION REPORT FOR EVERY ENABLED IMPLEMENTING
001400*          PARTNER ON THE CVIPFILE.
001500*
001600*          FOR EACH ENABLED PARTNER, THE VIRAL LOAD DATA FILE IS
001700*          SCANNED FOR RECORDS BELONGING TO THE PARTNER'S HEALTH
001800*          FACILITIES.  THE PROGRAM BUILDS A PER-FACILITY SUMMARY,
001900*          A PERIOD DETAIL LIST, A CUMULATIVE PENDING-OVER-48-HOUR
002000*          DETAIL LIST AND A PENDING-PER-FACILITY SUMMARY, THEN
002100*          DERIVES DISTRICT STATISTICS FROM THE FACILITY SUMMARY.
002200*
002300*          IF THE PARTNER HAS NO RECEIVED RECORDS AND NO OLD
002400*          PENDING RECORDS, A ONE-LINE NOTICE IS WRITTEN INSTEAD
002500*          OF THE FIVE-SECTION REPORT.
002600*
002700*          Y2K07 REVIEW NOTE (MS, 09/09/98) - EVERY DATE FIELD ON
002800*          THIS REPORT AND IN EVERY TABLE CARRIES A FULL 4-DIGIT
002900*          YEAR.  NONE OF THE CALCULATIONS IN THIS PROGRAM OR IN
003000*          CVDATIVL/CVPCTCLC DO 2-DIGIT YEAR ARITHMETIC.  SIGNED
003100*          OFF ON CHECKLIST 98-114, NO REMEDIATION REQUIRED.
003200*
003300*          ONE CVRPTFILE OR CVNOTFILE OUTPUT IS WRITTEN PER PARTNER,
003400*          NEVER BOTH - A PARTNER EITHER GETS THE FULL REPORT OR THE
003500*          NOTICE, NOT A PARTIAL MIX OF THE TWO.
003600*
003700*          THE PROGRAM IS READ-ONLY AGAINST CVVLFILE AND CVIPFILE -
003800*          NEITHER SOURCE FILE IS EVER UPDATED BY THIS JOB, SO A
003900*          RERUN OF THE SAME WEEK PRODUCES IDENTICAL OUTPUT.
004000*
004100*          CR038 SIZING NOTE (TA, 06/11/02) - THE PERIOD-DETAIL AND
004200*          PENDING-OVER-48H TABLES ARE SIZED TO THE WORST VOLUME
004300*          SEEN ACROSS ALL PARTNERS TO DATE, WITH ROOM TO GROW.  IF
004400*          A FUTURE RUN EVER ABENDS WITH A TABLE-FULL CONDITION,
004500*          CHECK WS-PDTL-ENTRY'S OCCURS CLAUSE FIRST - THAT IS THE
004600*          ONE THAT HAS ACTUALLY OVERFLOWED BEFORE.
004700*
004800******************************************************************
004900*  CHANGE LOG                                                    *
005000*  ---------------------------------------------------------     *
005100*  03/14/94  RP  0000  ORIGINAL PROGRAM                          *
005200*  04/02/94  RP  CR002 ADDED THE LAST-SYNC-DATE LOOKUP TABLE SO   *
005300*                      SECTION 5 CAN SHOW LAST SYNC OVER *ALL*   *
005400*                      OF A FACILITY'S ACTIVE HIVVL RECORDS, NOT *
005500*                      JUST THE OLD PENDING ONES                *
005600*  08/30/94  RP  CR009 PARTNER LOOP NOW RE-OPENS CVVLFILE FOR     *
005700*                      EACH PARTNER INSTEAD OF SORTING A COPY -  *
005800*                      FILE ARRIVES PRE-SORTED BY DISTRICT/US     *
005900*                      SO A FILTERED PASS PRESERVES SEQUENCE      *
006000*  11/02/95  TA  CR019 DYNAMIC REPORT FILE NAME NOW UPPERCASES    *
006100*                      THE ORG NAME PER AUDIT REQUEST - SAME      *
006200*                      AUDIT ALSO ASKED FOR THE FACILITY CODE     *
006300*                      COUNT AND LIST ON SYSOUT, SEE CVIP-UNIT-   *
006400*                      CNT/CVIP-UNIT-BLOCK IN CVPARTNR            *
006500*  02/19/96  TA  CR024 ADDED THE NO-RESULTS NOTICE PATH FOR A     *
006600*                      PARTNER WITH AN EMPTY FACILITY SUMMARY     *
006700*                      AND AN EMPTY PENDING-OVER-48H LIST         *
006800*  09/09/98  MS  Y2K07 ALL DATE FIELDS ON THIS REPORT CARRY A     *
006900*                      FULL 4-DIGIT YEAR - REVIEWED AND SIGNED    *
007000*                      OFF ON Y2K CHECKLIST 98-114                *
007100*  03/02/01  TA  CR031 ABEND-RTN NOW WRITES THE FAILING PARA NAME *
007200*                      TO SYSOUT BEFORE FORCING THE 0C7            *
007300*  06/11/02  TA  CR038 RAISED THE PERIOD-DETAIL TABLE SIZE AFTER  *
007400*                      A LARGE DISTRICT OVERFLOWED IT ON THE      *
007500*                      JULY 2002 RUN - SEE WS-PDTL-ENTRY OCCURS   *
007600*  09/17/03  TA  CR044 SECTION 2/3 TITLE LITERALS AND THE NOTICE  *
007700*                      TEXT LITERAL EACH RAN ONE TO FIVE BYTES    *
007800*                      PAST THEIR PIC DURING A COMPILER UPGRADE   *
007900*                      TEST - RE-SIZED AND RE-BALANCED THE        *
008000*                      TRAILING FILLERS TO MATCH - AUDIT ITEM     *
008100*                      RAISED ON THE 08/03 QA PASS                *
008200*  10/02/03  TA  CR045 SAME 08/03 QA PASS AS CR044 ABOVE ALSO     *
008300*                      CAUGHT WS-S3D-FAC-CODE/WS-S4D-FAC-CODE     *
008400*                      DECLARED X(9) AGAINST A X(10) SOURCE FIELD -*
008500*                      SECTIONS 3 AND 4 WERE SILENTLY TRUNCATING  *
008600*                      THE LAST BYTE OF EVERY FACILITY CODE THEY  *
008700*                      PRINTED.  WIDENED BOTH TO X(10) AND TOOK   *
008800*                      THE BYTE BACK OUT OF THE 1-BYTE COLUMN     *
008900*                      SEPARATOR FILLER THAT SAT AHEAD OF EACH -  *
009000*                      RECORD LENGTH AND HEADER ALIGNMENT BOTH    *
009100*                      UNCHANGED                                  *
009200******************************************************************
009300 
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-390.
009700 OBJECT-COMPUTER. IBM-390.
009800*    SAME TARGET HARDWARE ENTRY EVERY PROGRAM IN THIS SYSTEM CARRIES
009900*    - NO COMPILER DIRECTIVES SPECIFIC TO CVSNCRPT ARE NEEDED HERE
010000 SPECIAL-NAMES.
010100*    TOP-OF-FORM MNEMONIC FOR THE CARRIAGE-CONTROL CHANNEL 1 SKIP -
010200*    NOT ACTUALLY USED BY THIS PROGRAM SINCE ALL FIVE REPORT
010300*    SECTIONS PRINT CONTINUOUSLY WITHOUT A PAGE BREAK BETWEEN THEM,
010400*    BUT KEPT FOR CONSISTENCY WITH THE REST OF THE SUITE
010500     C01 IS TOP-OF-FORM.
010600 
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900     SELECT SYSOUT
011000*    OPERATOR LISTING - JOB BANNER, END-OF-JOB TOTALS AND THE ABEND
011100*    TRACE LINE ALL GO HERE, NOT TO ANY PARTNER'S REPORT FILE
011200     ASSIGN TO UT-S-SYSOUT
011300       ORGANIZATION IS SEQUENTIAL.
011400 
011500     SELECT CVVLFILE
011600*    RE-OPENED ONCE PER PARTNER BY 300-SCAN-VL-FILE (CR009) -
011700*    FILE STATUS CHECKED VIA OFCODE, SEE FILE-STATUS-CODES BELOW
011800     ASSIGN TO UT-S-CVVLFIL
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100 
012200     SELECT CVIPFILE
012300*    OPENED ONCE FOR THE WHOLE JOB AND READ STRAIGHT THROUGH -
012400*    THIS IS THE DRIVER FILE FOR 100-MAINLINE'S PARTNER LOOP
012500     ASSIGN TO UT-S-CVIPFIL
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS OFCODE.
012800 
012900     SELECT CVRPTFILE
013000*    11/02/95 TA - CR019 - ASSIGN TO DYNAMIC BECAUSE EACH PARTNER
013100*    GETS ITS OWN REPORT FILE, NAMED BY 210-BUILD-REPORT-FILENAME
013200     ASSIGN TO DYNAMIC WS-RPT-FILE-NAME
013300       ACCESS MODE IS SEQUENTIAL
013400       FILE STATUS IS OFCODE.
013500 
013600     SELECT CVNOTFILE
013700*    02/19/96 TA - CR024 - ONE SHARED FILE FOR EVERY NO-RESULTS
013800*    NOTICE THIS RUN; OPENED EXTEND EACH TIME SO PRIOR PARTNERS'
013900*    NOTICES THIS RUN ARE NOT OVERWRITTEN
014000     ASSIGN TO UT-S-CVNOTFIL
014100       ACCESS MODE IS SEQUENTIAL
014200       FILE STATUS IS OFCODE.
014300 
014400 DATA DIVISION.
014500 FILE SECTION.
014600******************************************************************
014700*    03/14/94 RP - SYSOUT CARRIES THE JOB BANNER, END-OF-JOB       *
014800*    TOTALS AND THE ABEND TRACE LINE ONLY - MOST OF THE PROGRAM     *
014900*    WRITES TO SYSOUT VIA PLAIN DISPLAY STATEMENTS RATHER THAN A    *
015000*    WRITE TO SYSOUT-REC; THE FD/RECORD PAIR EXISTS MAINLY FOR      *
015100*    1000-ABEND-RTN'S FORMATTED TRACE LINE, WHICH DOES NEED A        *
015200*    RECORD LAYOUT (SEE CV-ABEND-PRT-REC IN CVABEND).                *
015300******************************************************************
015400 FD  SYSOUT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 132 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS SYSOUT-REC.
016000*    03/14/94 RP - PLAIN 132-BYTE PRINT LINE, NO FIELD LAYOUT -
016100*    EVERY REAL WRITE TO SYSOUT IN THIS PROGRAM GOES THROUGH A
016200*    DISPLAY STATEMENT INSTEAD, EXCEPT 1000-ABEND-RTN'S TRACE LINE
016300 01  SYSOUT-REC  PIC X(132).
016400*    STANDARD 132-BYTE PRINT LINE WIDTH - NO RECORD LAYOUT NEEDED
016500*    SINCE EVERYTHING WRITTEN HERE IS A PLAIN DISPLAY-STYLE LINE
016600 
016700****** CENTRAL SERVER VIRAL LOAD DATA - SORTED BY DISTRICT AND
016800****** FACILITY CODE ASCENDING, SEE CVVLDATA COPY MEMBER
016900******************************************************************
017000*    08/30/94 RP - CR009 - EXPECTED TO ARRIVE SORTED ASCENDING BY  *
017100*    DISTRICT THEN FACILITY CODE FROM THE CENTRAL SERVER EXTRACT - *
017200*    300-SCAN-VL-FILE AND EVERY CONTROL-BREAK PARAGRAPH DOWNSTREAM  *
017300*    OF IT (330, 410) DEPEND ON THIS ORDER HOLDING.                 *
017400******************************************************************
017500 FD  CVVLFILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 300 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS CVVL-DATA-RECORD.
018100     COPY CVVLDATA.
018200 
018300****** IMPLEMENTING PARTNER MASTER - ONE ROW PER PARTNER ORG
018400******************************************************************
018500*    03/14/94 RP - NO PARTICULAR SEQUENCE REQUIRED ON THIS ONE -   *
018600*    EACH PARTNER IS PROCESSED INDEPENDENTLY OF THE OTHERS, SO THE *
018700*    ORDER PARTNERS APPEAR ON THE FILE ONLY AFFECTS THE ORDER THEIR*
018800*    REPORTS/NOTICES GET WRITTEN, NOT THE CONTENT OF ANY OF THEM.   *
018900******************************************************************
019000 FD  CVIPFILE
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 250 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS CVIP-PARTNER-RECORD.
019600     COPY CVPARTNR.
019700 
019800****** ONE LOGICAL REPORT PER PARTNER - FILE NAME BUILT AT
019900****** RUN TIME BY 210-BUILD-REPORT-FILENAME BELOW
020000******************************************************************
020100*    11/02/95 TA - CR019 - A SEPARATE PHYSICAL FILE PER PARTNER,   *
020200*    NOT ONE SHARED REPORT FILE WITH A PARTNER BREAK - EACH         *
020300*    PARTNER'S AUTOMATED PICKUP JOB ON THEIR OWN SIDE EXPECTS ITS   *
020400*    OWN FILE NAMED THE WAY 210-BUILD-REPORT-FILENAME BUILDS IT.    *
020500******************************************************************
020600 FD  CVRPTFILE
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     RECORD CONTAINS 198 CHARACTERS
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS CVRPT-REC.
021200 01  CVRPT-REC  PIC X(198).
021300*    198 BYTES IS WIDE ENOUGH FOR THE WIDEST OF THE FIVE SECTION
021400*    LAYOUTS BELOW (SECTION 2'S DETAIL LINE) - EVERY WS-SECn-xxx-REC
021500*    GROUP IN WORKING-STORAGE TOTALS EXACTLY 198 BYTES FOR THIS
021600*    REASON
021700 
021800****** ONE LINE PER PARTNER WITH NO DATA FOR THE PERIOD
021900******************************************************************
022000*    02/19/96 TA - CR024 - ONE SHARED FILE ACROSS ALL PARTNERS     *
022100*    THIS RUN, UNLIKE CVRPTFILE WHICH IS PER-PARTNER - A NO-RESULTS*
022200*    WEEK IS EXPECTED TO BE RARE ENOUGH THAT A SINGLE SMALL FILE    *
022300*    COVERING EVERY SUCH PARTNER IS SIMPLER FOR THE OPERATOR TO     *
022400*    HANDLE THAN A SEPARATE FILE PER NOTICED PARTNER WOULD BE.      *
022500******************************************************************
022600 FD  CVNOTFILE
022700     RECORDING MODE IS F
022800     LABEL RECORDS ARE STANDARD
022900     RECORD CONTAINS 132 CHARACTERS
023000     BLOCK CONTAINS 0 RECORDS
023100     DATA RECORD IS CVNOT-REC.
023200 01  CVNOT-REC  PIC X(132).
023300*    02/19/96 TA - CR024 - SAME 132-BYTE WIDTH AS SYSOUT, SINCE A
023400*    NOTICE LINE IS JUST ANOTHER SHORT PRINT LINE, NOT A REPORT
023500*    SECTION
023600 
023700 WORKING-STORAGE SECTION.
023800******************************************************************
023900*    03/14/94 RP - NO EXPLICIT FILE-STATUS CHECKING LOGIC EXISTS   *
024000*    IN THIS PROGRAM TODAY BEYOND THE READ/WRITE AT-END CLAUSES -  *
024100*    OFCODE IS DECLARED AND WIRED TO ALL FOUR FILES FOR A FUTURE     *
024200*    DIAGNOSTIC PASS (SAME CONVENTION AS CVDATIVL AND CVPCTCLC'S    *
024300*    RETURN CODES) RATHER THAN BEING ACTIVELY TESTED TODAY.          *
024400******************************************************************
024500******************************************************************
024600*    WORKING-STORAGE TABLE CROSS-REFERENCE - T.ARKEY 09/17/03      *
024700*    ADDED AT THE SAME TIME AS CR044 SO A MAINTAINER CAN FIND A     *
024800*    TABLE'S BUILDER/READER WITHOUT SCANNING THE WHOLE PROGRAM.     *
024900*                                                                    *
025000*    WS-FACSUM-TABLE    BUILT BY 330/332, READ BY 400/410/510      *
025100*    WS-PDTL-TABLE       BUILT BY 340, READ BY 530                  *
025200*    WS-PEND48-TABLE     BUILT BY 350, READ BY 360/362, 540         *
025300*    WS-PENDFAC-TABLE    BUILT BY 360/362/364/366, READ BY 550      *
025400*    WS-LASTSYNC-TABLE   BUILT BY 370/372, READ BY 366              *
025500*    WS-DISTAT-TABLE     BUILT BY 400/410/412/420, READ BY 520      *
025600*                                                                    *
025700*    ALL SIX ARE CLEARED TOGETHER AT THE TOP OF 200-PROCESS-        *
025800*    PARTNER AND REBUILT FROM SCRATCH FOR EACH PARTNER IN TURN -    *
025900*    NONE OF THEM CARRY STATE FROM ONE PARTNER TO THE NEXT.         *
026000******************************************************************
026100 01  FILE-STATUS-CODES.
026200*    OFCODE IS SHARED ACROSS CVVLFILE, CVIPFILE, CVRPTFILE AND
026300*    CVNOTFILE - ONLY ONE OF THEM IS EVER MID-I/O AT A GIVEN MOMENT
026400*    SO SHARING THE ONE BYTE PAIR IS SAFE
026500     05  OFCODE                  PIC X(2).
026600         88 CODE-WRITE    VALUE SPACES.
026700     05  FILLER                  PIC X(04).
026800 
026900******************************************************************
027000*    03/14/94 RP - ALL FOUR SWITCHES BELOW ARE SINGLE-CHARACTER    *
027100*    Y/N FIELDS WITH AN 88-LEVEL CONDITION NAME FOR THE TESTED      *
027200*    STATE - HOUSE CONVENTION IS TO TEST THE 88-LEVEL IN AN IF,     *
027300*    NEVER THE RAW PIC X(01) VALUE, SO A FUTURE THIRD STATE COULD   *
027400*    BE ADDED WITHOUT TOUCHING EVERY IF THAT TESTS THE SWITCH.      *
027500******************************************************************
027600 01  FLAGS-AND-SWITCHES.
027700*    03/14/94 RP - MORE-PARTNER-SW/MORE-VLDATA-SW ARE THE TWO AT-END
027800*    SWITCHES; THE OTHER TWO ARE SET AND TESTED WITHIN A SINGLE
027900*    PARTNER'S PROCESSING AND RESET AT THE TOP OF THE NEXT ONE
028000     05  MORE-PARTNER-SW         PIC X(01) VALUE "Y".
028100         88 NO-MORE-PARTNERS VALUE "N".
028200     05  MORE-VLDATA-SW          PIC X(01) VALUE "Y".
028300         88 NO-MORE-VLDATA   VALUE "N".
028400     05  WS-IN-PARTNER-FAC-SW    PIC X(01) VALUE "N".
028500         88 IN-PARTNER-FACILITY  VALUE "Y".
028600     05  WS-FULL-REPORT-SW       PIC X(01) VALUE "N".
028700         88 WS-PRODUCE-FULL-RPT  VALUE "Y".
028800     05  FILLER                  PIC X(04).
028900 
029000******************************************************************
029100*    03/14/94 RP - SEE 999-CLEANUP FOR WHERE THESE ARE ACTUALLY    *
029200*    DISPLAYED.  WS-LINE-CTR/WS-PAGE-CTR ARE DECLARED FOR A FUTURE  *
029300*    PAGE-BREAK FEATURE BUT NOT CURRENTLY INCREMENTED ANYWHERE -    *
029400*    SEE THE SPECIAL-NAMES REMARK ABOVE ABOUT TOP-OF-FORM NOT       *
029500*    CURRENTLY BEING USED EITHER.                                   *
029600******************************************************************
029700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029800*    03/14/94 RP - JOB-WIDE TOTALS, DISPLAYED TO SYSOUT BY 999-
029900*    CLEANUP AT END OF RUN; NONE OF THESE ARE RESET PER-PARTNER
030000     05  PARTNERS-READ           PIC 9(5) COMP.
030100     05  PARTNERS-REPORTED       PIC 9(5) COMP.
030200     05  PARTNERS-NOTICED        PIC 9(5) COMP.
030300     05  VLDATA-RECORDS-READ     PIC 9(7) COMP.
030400     05  WS-LINE-CTR             PIC 9(3) COMP.
030500     05  WS-PAGE-CTR             PIC 9(3) COMP.
030600     05  FILLER                  PIC X(04).
030700 
030800******************************************************************
030900*    DATE-INTERVAL AND DATE-EDIT WORK AREA - FILLED BY CALLS TO   *
031000*    CVDATIVL AT 000-HOUSEKEEPING AND 220-FORMAT-INTERVAL-DATES   *
031100******************************************************************
031200******************************************************************
031300*    ALL SIX SECTION TITLE LINES CARRY THE SAME INTERVAL-START/   *
031400*    END DATE PAIR, REFORMATTED ONCE PER PARTNER BY 220-FORMAT-    *
031500*    INTERVAL-DATES RATHER THAN ONCE PER SECTION - THE REFORMAT    *
031600*    ONLY NEEDS TO HAPPEN ONCE SINCE THE INTERVAL DOES NOT CHANGE  *
031700*    WITHIN A PARTNER'S PROCESSING.                                *
031800******************************************************************
031900 01  WS-DATE-WORK.
032000*    START/END HOLD THE FULL ISO TIMESTAMP RETURNED BY CVDATIVL -
032100*    START-DDMMYYYY/END-DDMMYYYY HOLD THE HOUSE-FORMAT DATE ONLY,
032200*    BUILT BY 220-FORMAT-INTERVAL-DATES FOR THE REPORT TITLES
032300     05  WS-INTERVAL-START       PIC X(19).
032400     05  WS-INTERVAL-END         PIC X(19).
032500     05  WS-START-DDMMYYYY       PIC X(10).
032600     05  WS-END-DDMMYYYY         PIC X(10).
032700     05  FILLER                  PIC X(08).
032800 
032900******************************************************************
033000*    ONE-RECORD SCRATCH PAD USED BY 220-FORMAT-INTERVAL-DATES TO  *
033100*    PICK APART AN ISO "YYYY-MM-DD..." STRING BEFORE RE-STRINGING *
033200*    IT IN THE REPORT'S HOUSE dd-MM-yyyy DATE FORMAT.             *
033300******************************************************************
033400******************************************************************
033500*    03/14/94 RP - ONE SCRATCH RECORD REUSED FOR BOTH THE INTERVAL *
033600*    START AND END DATE - 220-FORMAT-INTERVAL-DATES OVERLAYS IT     *
033700*    TWICE IN A ROW, ONCE PER DATE, RATHER THAN DECLARING TWO        *
033800*    SEPARATE SCRATCH AREAS.                                         *
033900******************************************************************
034000 01  WS-YMD-SCRATCH              PIC X(19).
034100*    03/14/94 RP - REDEFINES, NOT A SEPARATE 01 - THE BREAKDOWN
034200*    BELOW HAS TO OVERLAY THE SAME 19 BYTES WS-YMD-SCRATCH WAS
034300*    JUST MOVED INTO, NOT A FRESH COPY OF IT
034400 01  WS-YMD-SCRATCH-BRK REDEFINES WS-YMD-SCRATCH.
034500     05  WS-YMD-YYYY             PIC X(4).
034600     05  FILLER                  PIC X(1).
034700     05  WS-YMD-MM                PIC X(2).
034800     05  FILLER                  PIC X(1).
034900     05  WS-YMD-DD                PIC X(2).
035000*        220-FORMAT-INTERVAL-DATES OVERLAYS WS-YMD-SCRATCH WITH
035100*        EACH ISO TIMESTAMP IN TURN TO PICK THESE THREE PIECES
035200*        APART BEFORE RE-STRINGING THEM dd-MM-yyyy
035300     05  FILLER                  PIC X(9).
035400 
035500******************************************************************
035600*    11/02/95 TA - CR019 - 80 BYTES IS WAY MORE THAN THE ACTUAL    *
035700*    FILE NAME EVER NEEDS - THE LONGEST ORG NAME SEEN TO DATE       *
035800*    STILL LEAVES THE STRING WELL UNDER HALF THIS FIELD'S WIDTH.    *
035900*    LEFT WIDE ON PURPOSE SO A LONGER ORG NAME NEVER TRUNCATES THE  *
036000*    FILE NAME WITHOUT SOMEONE NOTICING FIRST.                      *
036100******************************************************************
036200 01  WS-RPT-FILE-NAME            PIC X(80) VALUE SPACES.
036300*    11/02/95 TA - CR019 - BUILT FRESH FOR EACH PARTNER BY 210-
036400*    BUILD-REPORT-FILENAME BEFORE CVRPTFILE IS OPENED FOR THAT
036500*    PARTNER'S REPORT
036600 01  WS-ORGNAME-UPPER            PIC X(30) VALUE SPACES.
036700*        UPPERCASED COPY OF CVIP-ORG-NAME, USED ONLY IN THE REPORT
036800*        FILE NAME - THE REPORT'S OWN TITLE LINES PRINT THE
036900*        PARTNER'S NAME IN ITS ORIGINAL CASE
037000 
037100******************************************************************
037200*    03/14/94 RP - SHARED LINKAGE AREA PASSED TO CVDATIVL ON EVERY *
037300*    CALL FROM THIS PROGRAM - THREE DIFFERENT CALLERS USE IT        *
037400*    (000-HOUSEKEEPING FOR THE WEEKLY INTERVAL, 350-ACCUM-PENDING- *
037500*    OVER-48H FOR THE AGE CHECK), EACH SETTING CVDI-MODE-SW TO A    *
037600*    DIFFERENT VALUE BEFORE THE CALL - SEE CVDATIVL'S OWN COMMENTS  *
037700*    FOR WHAT EACH MODE EXPECTS AND RETURNS.                        *
037800******************************************************************
037900 01  CVDI-LINKAGE-REC.
038000     05  CVDI-MODE-SW            PIC X(1).
038100*        MODE 1 IS THE NORMAL WEEKLY RUN (LAST WEEK, SEE 000-
038200*        HOUSEKEEPING); MODE 2 IS A CUSTOM-DATE RERUN NOT CURRENTLY
038300*        WIRED TO ANY CALLER; MODE 3 IS THE OVER-48H AGE CHECK USED
038400*        BY 350-ACCUM-PENDING-OVER-48H
038500         88  CVDI-MODE-PREV-WEEK   VALUE "1".
038600         88  CVDI-MODE-CUSTOM      VALUE "2".
038700         88  CVDI-MODE-DAYDIFF     VALUE "3".
038800     05  CVDI-CUSTOM-START        PIC 9(8).
038900     05  CVDI-CUSTOM-END          PIC 9(8).
039000     05  CVDI-CHECK-DATE          PIC 9(8).
039100*        CHECK-DATE/DAY-DIFF-CNT ARE ONLY MEANINGFUL IN MODE 3 -
039200*        CVDATIVL IGNORES THEM IN MODES 1 AND 2
039300     05  CVDI-INTERVAL-START      PIC X(19).
039400     05  CVDI-INTERVAL-END        PIC X(19).
039500     05  CVDI-DAY-DIFF-CNT        PIC S9(5).
039600     05  CVDI-PENDING-FLAG        PIC X(1).
039700*        SET BY CVDATIVL ITSELF IN MODE 3 - THE CALLER NEVER SETS
039800*        THIS ONE GOING IN, ONLY READS IT COMING BACK
039900         88  CVDI-IS-OVER-48H       VALUE "Y".
040000     05  FILLER                   PIC X(10).
040100 
040200 01  CVDATIVL-RETURN-CD          PIC 9(4) COMP.
040300*    ZERO MEANS CVDATIVL IS SATISFIED WITH ITS INPUT - A NON-ZERO
040400*    RETURN IS NOT CURRENTLY CHECKED ANYWHERE IN THIS PROGRAM, ONLY
040500*    CARRIED FOR A FUTURE DIAGNOSTIC PASS
040600 
040700******************************************************************
040800*    03/14/94 RP - THIS LINKAGE AREA IS ALSO DOCUMENTED INSIDE     *
040900*    CVPCTCLC ITSELF UNDER THE SAME NAME - THE TWO COPIES MUST     *
041000*    STAY FIELD-FOR-FIELD IDENTICAL OR THE CALL'S PARAMETER         *
041100*    PASSING BREAKS.  THERE IS NO SHARED COPYBOOK FOR IT; IT IS     *
041200*    SHORT ENOUGH THAT BOTH PROGRAMS HAVE ALWAYS JUST CARRIED       *
041300*    THEIR OWN COPY.                                                 *
041400******************************************************************
041500 01  CVPCT-CALC-REC.
041600*    03/14/94 RP - SHARED LINKAGE AREA PASSED TO CVPCTCLC ON EVERY
041700*    ONE OF THE SIX CALLS IN 420-CALC-DISTRICT-PCTS - COUNT/TOTAL
041800*    GO IN, RESULT COMES BACK
041900     05  CVPCT-COUNT              PIC 9(6) COMP.
042000     05  CVPCT-TOTAL-RECEIVED     PIC 9(6) COMP.
042100     05  CVPCT-RESULT             PIC 9(3)V99.
042200     05  FILLER                   PIC X(01).
042300 
042400******************************************************************
042500*    PACKED OVERLAY OF THE CALLER'S OWN COPY OF THE COUNT/TOTAL   *
042600*    PAIR - MATCHES THE OVERLAY KEPT INSIDE CVPCTCLC ITSELF, SO   *
042700*    A DIAGNOSTIC RUN CAN DISPLAY EITHER SIDE THE SAME WAY        *
042800******************************************************************
042900 01  CVPCT-CALC-REC-PACKED REDEFINES CVPCT-CALC-REC.
043000     05  CVPCT-COUNT-P            PIC 9(6) COMP-3.
043100     05  CVPCT-TOTAL-P            PIC 9(6) COMP-3.
043200     05  FILLER                   PIC X(04).
043300 
043400 01  CVPCTCLC-RETURN-CD          PIC 9(4) COMP.
043500*    03/02/01 TA - CR031 - 4 MEANS CVPCTCLC HIT A ZERO DENOMINATOR
043600*    AND RETURNED A ZERO PERCENTAGE RATHER THAN DIVIDING BY ZERO -
043700*    ALSO NOT CURRENTLY CHECKED HERE, SAME AS THE RETURN ABOVE
043800 
043900******************************************************************
044000*    EXTRACTION 1 - PER-FACILITY SUMMARY, KEYED BY DISTRICT AND  *
044100*    FACILITY CODE.  BUILT WHILE SCANNING CVVLFILE FOR RECORDS   *
044200*    CREATED WITHIN THE REPORTING INTERVAL.                      *
044300******************************************************************
044400******************************************************************
044500*    MAINTENANCE NOTE ON THE SIX WORKING TABLES BELOW - ALL SIX   *
044600*    ARE CLEARED TOGETHER BY 200-PROCESS-PARTNER'S INITIALIZE     *
044700*    STATEMENT AT THE TOP OF EACH PARTNER'S PROCESSING, AND ALL   *
044800*    SIX ARE SIZED AS A FIXED OCCURS TABLE RATHER THAN AN         *
044900*    INDEXED OR SORTED FILE - PARTNER-LEVEL VOLUMES HAVE NEVER    *
045000*    BEEN LARGE ENOUGH TO JUSTIFY THE EXTRA I/O.  IF THAT EVER    *
045100*    CHANGES, START WITH WS-PDTL-TABLE - IT IS THE ONE THAT HAS   *
045200*    ACTUALLY HAD TO BE RESIZED ONCE ALREADY (CR038).             *
045300******************************************************************
045400 01  WS-FACSUM-TABLE.
045500*    03/14/94 RP - CNT IS THE LIVE ROW COUNT, NOT A SIZE - COMPARE
045600*    AGAINST IT, NEVER AGAINST THE OCCURS MAXIMUM BELOW
045700     05  WS-FACSUM-CNT            PIC 9(4) COMP.
045800     05  FILLER                   PIC X(02).
045900*    150 WAS THE LARGEST PARTNER'S FACILITY COUNT SEEN AT CUTOVER,
046000*    WITH ROOM TO SPARE - A PARTNER OWNS A HANDFUL OF US, NOT
046100*    HUNDREDS, SO THIS ROW COUNT HAS NEVER NEEDED RAISING THE WAY
046200*    WS-PDTL-TABLE DID UNDER CR038 BELOW
046300     05  WS-FACSUM-ENTRY OCCURS 150 TIMES INDEXED BY WS-FS-IDX.
046400         10  WS-FS-DISTRICT       PIC X(30).
046500         10  WS-FS-FAC-CODE       PIC X(10).
046600         10  WS-FS-FAC-NAME       PIC X(40).
046700*        DISTRICT/FACILITY NAME TEXT COME STRAIGHT OFF CVVLFILE -
046800*        CARRIED HERE SO 510-WRITE-SECTION-1 NEVER HAS TO GO BACK
046900*        AND RE-READ THE SOURCE RECORD
047000         10  WS-FS-TOTAL          PIC 9(6) COMP-3.
047100         10  WS-FS-PROCESSED      PIC 9(6) COMP-3.
047200         10  WS-FS-PENDING        PIC 9(6) COMP-3.
047300*        THE FOUR NOT-PROCESSED CAUSE BUCKETS BELOW MIRROR CVVL-NOT-
047400*        PROC-CAUSE'S FOUR 88-LEVELS ONE FOR ONE - SEE THE IF-CHAIN
047500*        IN 330-ACCUM-FACILITY-SUMMARY THAT SORTS A RECORD INTO ONE
047600         10  WS-FS-INVALID        PIC 9(6) COMP-3.
047700         10  WS-FS-NID-NF         PIC 9(6) COMP-3.
047800         10  WS-FS-DUP-NID        PIC 9(6) COMP-3.
047900         10  WS-FS-DUP-REQ        PIC 9(6) COMP-3.
048000 
048100******************************************************************
048200*    EXTRACTION 2 - PERIOD DETAIL, UNGROUPED - ONE ENTRY PER      *
048300*    QUALIFYING RECORD IN THE REPORTING INTERVAL.  TABLE SIZE     *
048400*    RAISED UNDER CR038 - SEE CHANGE LOG.                         *
048500******************************************************************
048600 01  WS-PDTL-TABLE.
048700*    06/11/02 TA - CR038 - CNT DROVE THE OLD 500-ROW TABLE PAST ITS
048800*    LIMIT ON A LARGE DISTRICT'S JULY 2002 RUN - SEE THE OCCURS
048900*    CLAUSE BELOW FOR THE FIX
049000     05  WS-PDTL-CNT              PIC 9(5) COMP.
049100     05  FILLER                   PIC X(01).
049200     05  WS-PDTL-ENTRY OCCURS 1500 TIMES INDEXED BY WS-PD-IDX.    CR038   
049300         10  WS-PD-REQUEST-ID     PIC X(20).
049400         10  WS-PD-NID            PIC X(21).
049500*        REQUEST-ID/NID CARRY THROUGH VERBATIM FROM CVVLFILE SO
049600*        SECTION 3 CAN SHOW THE LAB REQUEST A SYNC PROBLEM TRACES TO
049700         10  WS-PD-DISTRICT       PIC X(30).
049800         10  WS-PD-FAC-CODE       PIC X(10).
049900         10  WS-PD-FAC-NAME       PIC X(40).
050000*        CREATED-AT/UPDATED-AT STAY IN THE ISO STRING FORM THEY
050100*        ARRIVE IN - ONLY THE REPORT TITLE DATES GET RE-STRUNG TO
050200*        dd-MM-yyyy, NOT EVERY DATE ON EVERY DETAIL LINE
050300         10  WS-PD-CREATED-AT     PIC X(19).
050400         10  WS-PD-UPDATED-AT     PIC X(19).
050500         10  WS-PD-STATUS         PIC X(13).
050600*        CAUSE IS BLANK UNLESS STATUS IS PENDING AND CVVL-NOT-PROC-
050700*        CAUSE SET ONE OF THE FOUR REASON CODES - SEE CVVLDATA
050800         10  WS-PD-CAUSE          PIC X(22).
050900 
051000******************************************************************
051100*    EXTRACTION 3 - CUMULATIVE PENDING-OVER-48H DETAIL - STATUS   *
051200*    PENDING AND CREATED-AT MORE THAN 2 CALENDAR DAYS OLD,        *
051300*    REGARDLESS OF THE REPORT INTERVAL.                          *
051400******************************************************************
051500 01  WS-PEND48-TABLE.
051600*    07/22/94 RP - CR006 - THIS TABLE IS CUMULATIVE ACROSS EVERY
051700*    ACTIVE HIVVL RECORD ON FILE, NOT JUST THE CURRENT REPORT WEEK -
051800*    SEE 350-ACCUM-PENDING-OVER-48H FOR WHY
051900     05  WS-PEND48-CNT            PIC 9(5) COMP.
052000     05  FILLER                   PIC X(01).
052100     05  WS-PEND48-ENTRY OCCURS 1000 TIMES INDEXED BY WS-P4-IDX.
052200*    1000 COVERS THE WORST BACKLOG WE'VE SEEN ACROSS ALL PARTNERS -
052300*    UNLIKE WS-PDTL-TABLE THIS ONE HAS NEVER COME CLOSE TO THE LIMIT
052400         10  WS-P4-REQUEST-ID     PIC X(20).
052500         10  WS-P4-NID            PIC X(21).
052600         10  WS-P4-DISTRICT       PIC X(30).
052700         10  WS-P4-FAC-CODE       PIC X(10).
052800         10  WS-P4-FAC-NAME       PIC X(40).
052900         10  WS-P4-CREATED-AT     PIC X(19).
053000*        STATUS IS ALWAYS PENDING FOR A ROW IN THIS TABLE - KEPT
053100*        ANYWAY SO SECTION 4'S PRINT LINE LAYOUT MATCHES SECTION 3'S
053200         10  WS-P4-STATUS         PIC X(13).
053300 
053400******************************************************************
053500*    EXTRACTION 4 - EXTRACTION-3 ENTRIES GROUPED BY FACILITY,    *
053600*    PAIRED WITH THE FACILITY'S LAST-SYNC-DATE FROM THE LOOKUP    *
053700*    TABLE BUILT BY 370-ACCUM-LAST-SYNC BELOW.                   *
053800******************************************************************
053900 01  WS-PENDFAC-TABLE.
054000*    04/02/94 RP - ONE ROW PER FACILITY THAT HAS AT LEAST ONE ROW
054100*    IN WS-PEND48-TABLE ABOVE - BUILT BY 360-BUILD-PENDFAC-SUMMARY
054200     05  WS-PENDFAC-CNT           PIC 9(4) COMP.
054300     05  FILLER                   PIC X(02).
054400     05  WS-PENDFAC-ENTRY OCCURS 150 TIMES INDEXED BY WS-PF-IDX.
054500         10  WS-PF-DISTRICT       PIC X(30).
054600         10  WS-PF-FAC-CODE       PIC X(10).
054700         10  WS-PF-FAC-NAME       PIC X(40).
054800*        TOTAL-PEND IS A STRAIGHT COUNT OF EXTRACTION-3 ROWS FOR
054900*        THIS FACILITY - LAST-SYNC COMES FROM THE LOOKUP TABLE BELOW,
055000*        NOT FROM THE PENDING ROWS THEMSELVES (SEE CR002)
055100         10  WS-PF-TOTAL-PEND     PIC 9(6) COMP-3.
055200         10  WS-PF-LAST-SYNC      PIC X(19).
055300 
055400******************************************************************
055500*    LAST-SYNC LOOKUP - MAXIMUM UPDATED-AT OVER *ALL* ACTIVE      *
055600*    HIVVL RECORDS OF THE FACILITY, NOT JUST THE PENDING ONES -  *
055700*    SEE CR002 IN THE CHANGE LOG.  ISO TIMESTAMPS COMPARE        *
055800*    CORRECTLY AS PLAIN CHARACTER STRINGS SO NO DATE MATH IS      *
055900*    NEEDED HERE.                                                 *
056000******************************************************************
056100 01  WS-LASTSYNC-TABLE.
056200     05  WS-LS-CNT                PIC 9(4) COMP.
056300     05  FILLER                   PIC X(02).
056400     05  WS-LS-ENTRY OCCURS 150 TIMES INDEXED BY WS-LS-IDX.
056500*        MAX-UPD HOLDS THE HIGHEST UPDATED-AT SEEN FOR THE FACILITY
056600*        SO FAR THIS RUN - 370-ACCUM-LAST-SYNC OVERWRITES IT ONLY
056700*        WHEN A LATER TIMESTAMP COMES ALONG
056800         10  WS-LS-DISTRICT       PIC X(30).
056900         10  WS-LS-FAC-CODE       PIC X(10).
057000         10  WS-LS-FAC-NAME       PIC X(40).
057100         10  WS-LS-MAX-UPD        PIC X(19).
057200 
057300******************************************************************
057400*    REPORT SECTION 2 - DISTRICT STATISTICS, DERIVED FROM THE    *
057500*    FACILITY SUMMARY BY A CONTROL BREAK ON DISTRICT.            *
057600******************************************************************
057700 01  WS-DISTAT-TABLE.
057800*    03/14/94 RP - ONE ROW PER DISTRICT, ROLLED UP FROM WS-FACSUM-
057900*    TABLE'S FACILITY ROWS BY 410-ACCUM-ONE-DISTRICT'S CONTROL BREAK
058000     05  WS-DISTAT-CNT            PIC 9(3) COMP.
058100     05  FILLER                   PIC X(03).
058200     05  WS-DISTAT-ENTRY OCCURS 75 TIMES INDEXED BY WS-DS-IDX.
058300*    75 IS WELL ABOVE THE NATIONAL DISTRICT COUNT - THIS ONE CANNOT
058400*    REALISTICALLY OVERFLOW THE WAY WS-PDTL-TABLE DID
058500         10  WS-DS-DISTRICT       PIC X(30).
058600         10  WS-DS-PROCESSED      PIC 9(6) COMP-3.
058700*        EACH COUNT COLUMN IS FOLLOWED BY ITS OWN PERCENT-OF-TOTAL
058800*        COLUMN, ONE CVPCTCLC CALL APIECE - SEE 420-CALC-DISTRICT-
058900*        PCTS BELOW
059000         10  WS-DS-PCT-PROC       PIC 9(3)V99.
059100         10  WS-DS-PENDING        PIC 9(6) COMP-3.
059200         10  WS-DS-PCT-PEND       PIC 9(3)V99.
059300         10  WS-DS-INVALID        PIC 9(6) COMP-3.
059400         10  WS-DS-PCT-INVALID    PIC 9(3)V99.
059500         10  WS-DS-NID-NF         PIC 9(6) COMP-3.
059600         10  WS-DS-PCT-NID-NF     PIC 9(3)V99.
059700         10  WS-DS-DUP-NID        PIC 9(6) COMP-3.
059800         10  WS-DS-PCT-DUP-NID    PIC 9(3)V99.
059900         10  WS-DS-DUP-REQ        PIC 9(6) COMP-3.
060000         10  WS-DS-PCT-DUP-REQ    PIC 9(3)V99.
060100         10  WS-DS-TOTAL          PIC 9(6) COMP-3.
060200 
060300******************************************************************
060400*    REPORT PRINT LINES - SECTION 1, RESULTS RECEIVED PER US     *
060500******************************************************************
060600 01  WS-SEC1-TITLE-REC.
060700*    TITLE CARRIES THE INTERVAL DATES INLINE - WS-S1T-START/END ARE
060800*    FILLED BY 510-WRITE-SECTION-1 JUST BEFORE THE TITLE LINE WRITES
060900     05  FILLER               PIC X(1)  VALUE SPACE.
061000     05  FILLER               PIC X(45) VALUE
061100         "Resultados de CV Recebidos por US - Periodo:".
061200     05  WS-S1T-START         PIC X(10).
061300     05  FILLER               PIC X(4)  VALUE " a  ".
061400     05  WS-S1T-END           PIC X(10).
061500     05  FILLER               PIC X(128) VALUE SPACES.
061600 
061700*    03/14/94 RP - HEADER LINE WRITTEN ONCE PER PARTNER'S SECTION 1,
061800*    REGARDLESS OF HOW MANY DETAIL ROWS FOLLOW IT
061900 01  WS-SEC1-HDR-REC.
062000*    COLUMN HEADERS ARE FIXED LITERALS IN FILLER - THERE IS NO
062100*    VARYING DATA ON A HEADER LINE SO NO NAMED FIELDS ARE NEEDED
062200     05  FILLER     PIC X(1)  VALUE SPACE.
062300*    COLUMN WIDTHS BELOW MATCH WS-SEC1-DTL-REC'S FIELD WIDTHS ONE FOR
062400*    ONE SO A HEADER TEXT AND ITS DATA LINE UP UNDER IT WHEN PRINTED
062500     05  FILLER     PIC X(30) VALUE "Distrito".
062600     05  FILLER     PIC X(11) VALUE "Cod. US".
062700     05  FILLER     PIC X(40) VALUE "Nome da US".
062800     05  FILLER     PIC X(9)  VALUE "T.Receb.".
062900     05  FILLER     PIC X(9)  VALUE "Process.".
063000     05  FILLER     PIC X(9)  VALUE "Pendent.".
063100     05  FILLER     PIC X(9)  VALUE "SemResul".
063200     05  FILLER     PIC X(9)  VALUE "NIDNaoEn".
063300     05  FILLER     PIC X(9)  VALUE "NIDDupl.".
063400     05  FILLER     PIC X(9)  VALUE "IDReqDup".
063500     05  FILLER     PIC X(53) VALUE SPACES.
063600 
063700 01  WS-SEC1-DTL-REC.
063800*    ONE LINE PER WS-FACSUM-ENTRY ROW - SEE 512-WRITE-SEC1-LINE FOR
063900*    THE FIELD-BY-FIELD MOVE
064000     05  FILLER               PIC X(1)  VALUE SPACE.
064100     05  WS-S1D-DISTRICT      PIC X(30).
064200     05  FILLER               PIC X(1)  VALUE SPACE.
064300     05  WS-S1D-FAC-CODE      PIC X(10).
064400     05  FILLER               PIC X(1)  VALUE SPACE.
064500     05  WS-S1D-FAC-NAME      PIC X(40).
064600     05  WS-S1D-TOTAL         PIC ZZZZZ9.
064700     05  FILLER               PIC X(3)  VALUE SPACES.
064800     05  WS-S1D-PROCESSED     PIC ZZZZZ9.
064900     05  FILLER               PIC X(3)  VALUE SPACES.
065000     05  WS-S1D-PENDING       PIC ZZZZZ9.
065100     05  FILLER               PIC X(3)  VALUE SPACES.
065200     05  WS-S1D-INVALID       PIC ZZZZZ9.
065300     05  FILLER               PIC X(3)  VALUE SPACES.
065400     05  WS-S1D-NID-NF        PIC ZZZZZ9.
065500     05  FILLER               PIC X(3)  VALUE SPACES.
065600     05  WS-S1D-DUP-NID       PIC ZZZZZ9.
065700     05  FILLER               PIC X(3)  VALUE SPACES.
065800     05  WS-S1D-DUP-REQ       PIC ZZZZZ9.
065900     05  FILLER               PIC X(13) VALUE SPACES.
066000 
066100******************************************************************
066200*    REPORT PRINT LINES - SECTION 2, STATISTICS PER DISTRICT     *
066300******************************************************************
066400 01  WS-SEC2-TITLE-REC.
066500     05  FILLER               PIC X(1)  VALUE SPACE.
066600*    09/17/03 TA - CR044 - LITERAL RAN ONE BYTE PAST THE PIC ON
066700*    THIS TITLE (41 CHARS INTO AN X(40)) - WIDENED TO X(41) AND
066800*    TOOK THE BYTE BACK OUT OF THE TRAILING FILLER BELOW
066900     05  FILLER               PIC X(41) VALUE
067000         "Resultados de CVs por Distrito - Periodo:".
067100     05  WS-S2T-START         PIC X(10).
067200     05  FILLER               PIC X(4)  VALUE " a  ".
067300     05  WS-S2T-END           PIC X(10).
067400     05  FILLER               PIC X(132) VALUE SPACES.
067500 
067600*    03/14/94 RP - SAME ONE-HEADER-PER-SECTION PATTERN AS SECTION 1
067700 01  WS-SEC2-HDR-REC.
067800*    NOTE THE NO/% PAIR IN EACH HEADER TEXT - EACH DETAIL COLUMN
067900*    BELOW CARRIES BOTH A COUNT AND ITS PERCENT-OF-TOTAL TOGETHER
068000     05  FILLER     PIC X(1)  VALUE SPACE.
068100     05  FILLER     PIC X(30) VALUE "Distrito".
068200     05  FILLER     PIC X(13) VALUE "No/%Process.".
068300     05  FILLER     PIC X(13) VALUE "No/%Pendent.".
068400     05  FILLER     PIC X(13) VALUE "No/%SemResu.".
068500     05  FILLER     PIC X(13) VALUE "No/%NIDNaoEn".
068600     05  FILLER     PIC X(13) VALUE "No/%NIDDupl.".
068700     05  FILLER     PIC X(13) VALUE "No/%IDReqDup".
068800     05  FILLER     PIC X(9)  VALUE "T.Receb.".
068900     05  FILLER     PIC X(80) VALUE SPACES.
069000 
069100 01  WS-SEC2-DTL-REC.
069200*    SIX COUNT/PERCENT COLUMN PAIRS PLUS THE DISTRICT TOTAL AT THE
069300*    END - SEE 522-WRITE-SEC2-LINE FOR THE MOVE AND 420-CALC-
069400*    DISTRICT-PCTS FOR WHERE THE PERCENTAGES CAME FROM
069500     05  FILLER               PIC X(1)  VALUE SPACE.
069600     05  WS-S2D-DISTRICT      PIC X(30).
069700     05  WS-S2D-PROCESSED     PIC ZZZZZ9.
069800     05  FILLER               PIC X(1)  VALUE SPACE.
069900     05  WS-S2D-PCT-PROC      PIC ZZ9.99.
070000     05  FILLER               PIC X(2)  VALUE SPACES.
070100     05  WS-S2D-PENDING       PIC ZZZZZ9.
070200     05  FILLER               PIC X(1)  VALUE SPACE.
070300     05  WS-S2D-PCT-PEND      PIC ZZ9.99.
070400     05  FILLER               PIC X(2)  VALUE SPACES.
070500     05  WS-S2D-INVALID       PIC ZZZZZ9.
070600     05  FILLER               PIC X(1)  VALUE SPACE.
070700     05  WS-S2D-PCT-INVALID   PIC ZZ9.99.
070800     05  FILLER               PIC X(2)  VALUE SPACES.
070900     05  WS-S2D-NID-NF        PIC ZZZZZ9.
071000     05  FILLER               PIC X(1)  VALUE SPACE.
071100     05  WS-S2D-PCT-NID-NF    PIC ZZ9.99.
071200     05  FILLER               PIC X(2)  VALUE SPACES.
071300     05  WS-S2D-DUP-NID       PIC ZZZZZ9.
071400     05  FILLER               PIC X(1)  VALUE SPACE.
071500     05  WS-S2D-PCT-DUP-NID   PIC ZZ9.99.
071600     05  FILLER               PIC X(2)  VALUE SPACES.
071700     05  WS-S2D-DUP-REQ       PIC ZZZZZ9.
071800     05  FILLER               PIC X(1)  VALUE SPACE.
071900     05  WS-S2D-PCT-DUP-REQ   PIC ZZ9.99.
072000     05  FILLER               PIC X(2)  VALUE SPACES.
072100     05  WS-S2D-TOTAL         PIC ZZZZZ9.
072200     05  FILLER               PIC X(24) VALUE SPACES.
072300 
072400******************************************************************
072500*    REPORT PRINT LINES - SECTION 3, PERIOD DETAIL               *
072600******************************************************************
072700 01  WS-SEC3-TITLE-REC.
072800     05  FILLER               PIC X(1)  VALUE SPACE.
072900*    09/17/03 TA - CR044 - SAME ONE-BYTE OVERRUN AS THE SEC2
073000*    TITLE ABOVE - WIDENED TO X(37), TRAILING FILLER GIVES BACK
073100*    THE BYTE SO THE 01 STILL TOTALS 198
073200     05  FILLER               PIC X(37) VALUE
073300         "Resultados de CV Recebidos - Periodo:".
073400     05  WS-S3T-START         PIC X(10).
073500     05  FILLER               PIC X(4)  VALUE " a  ".
073600     05  WS-S3T-END           PIC X(10).
073700     05  FILLER               PIC X(136) VALUE SPACES.
073800 
073900*    03/14/94 RP - SAME PATTERN AGAIN, THIRD TIME
074000 01  WS-SEC3-HDR-REC.
074100*    PORTUGUESE COLUMN TEXT MATCHES WHAT THE SI-SESP PARTNER STAFF
074200*    HAVE SEEN ON THIS REPORT SINCE THE ORIGINAL 1994 RELEASE
074300     05  FILLER     PIC X(1)  VALUE SPACE.
074400*    REQUEST_ID/NID HEADER TEXT STAYS IN THE ENGLISH FIELD NAME - THE
074500*    REST OF THE HEADER ROW IS PORTUGUESE LIKE EVERYTHING ELSE ON THE
074600*    REPORT, BUT THESE TWO COLUMNS MIRROR THE SOURCE SYSTEM'S OWN NAMES
074700     05  FILLER     PIC X(20) VALUE "REQUEST_ID".
074800     05  FILLER     PIC X(21) VALUE "NID".
074900     05  FILLER     PIC X(30) VALUE "Distrito".
075000     05  FILLER     PIC X(10) VALUE "Cod.US".
075100     05  FILLER     PIC X(40) VALUE "Nome da US".
075200     05  FILLER     PIC X(20) VALUE "Data Entrada".
075300     05  FILLER     PIC X(20) VALUE "Data Sinc.".
075400     05  FILLER     PIC X(13) VALUE "Estado".
075500     05  FILLER     PIC X(13) VALUE "Motivo".
075600 
075700 01  WS-SEC3-DTL-REC.
075800*    NO LEADING BLANK FILLER ON THIS ONE LIKE THE OTHER SECTIONS -
075900*    REQUEST-ID STARTS IN COLUMN 1 SO IT LINES UP WITH THE HEADER
076000     05  WS-S3D-REQUEST-ID    PIC X(20).
076100     05  WS-S3D-NID           PIC X(21).
076200     05  WS-S3D-DISTRICT      PIC X(30).
076300*    10/02/03 TA - CR045 - WAS X(9) WITH A 1-BYTE SEPARATOR FILLER
076400*    AHEAD OF IT; SOURCE FIELD IS X(10) SO THE LAST BYTE OF EVERY
076500*    FACILITY CODE WAS GETTING TRUNCATED ON THE MOVE.  WIDENED TO
076600*    X(10) AND DROPPED THE SEPARATOR - SAME 10-BYTE COLUMN WIDTH
076700*    AS THE HEADER'S Cod.US, RECORD LENGTH UNCHANGED
076800     05  WS-S3D-FAC-CODE      PIC X(10).
076900     05  WS-S3D-FAC-NAME      PIC X(40).
077000     05  WS-S3D-CREATED-AT    PIC X(19).
077100     05  FILLER               PIC X(1) VALUE SPACE.
077200     05  WS-S3D-UPDATED-AT    PIC X(19).
077300     05  FILLER               PIC X(1) VALUE SPACE.
077400     05  WS-S3D-STATUS        PIC X(13).
077500     05  WS-S3D-CAUSE         PIC X(22).
077600 
077700******************************************************************
077800*    REPORT PRINT LINES - SECTION 4, PENDING OVER 48H (CUMUL.)   *
077900******************************************************************
078000 01  WS-SEC4-TITLE-REC.
078100*    07/22/94 RP - CR006 - '(CUMULATIVO)' IN THE TITLE TEXT IS THE
078200*    ONLY VISUAL CUE ON THE REPORT THAT THIS SECTION IGNORES THE
078300*    PERIOD DATES SHOWN ON EVERY OTHER SECTION'S TITLE LINE
078400     05  FILLER               PIC X(1)  VALUE SPACE.
078500     05  FILLER               PIC X(76) VALUE
078600    "Resultados de CV Pendentes ha mais de 48h por NID (Cumulativo)".
078700     05  FILLER               PIC X(121) VALUE SPACES.
078800 
078900*    07/22/94 RP - CR006 - FOURTH HEADER, SAME PATTERN
079000 01  WS-SEC4-HDR-REC.
079100*    'DATA DE ENVIO' HERE IS THE SAME CREATED-AT COLUMN SECTION 3
079200*    LABELS 'DATA ENTRADA' - DIFFERENT HOUSE WORDING, SAME FIELD
079300     05  FILLER     PIC X(1)  VALUE SPACE.
079400     05  FILLER     PIC X(20) VALUE "REQUEST_ID".
079500     05  FILLER     PIC X(21) VALUE "NID".
079600     05  FILLER     PIC X(30) VALUE "Distrito".
079700     05  FILLER     PIC X(10) VALUE "Cod.US".
079800     05  FILLER     PIC X(40) VALUE "Nome da US".
079900     05  FILLER     PIC X(20) VALUE "Data de Envio".
080000     05  FILLER     PIC X(13) VALUE "Estado".
080100     05  FILLER     PIC X(43) VALUE SPACES.
080200 
080300 01  WS-SEC4-DTL-REC.
080400*    NO UPDATED-AT COLUMN ON THIS SECTION - A PENDING RECORD HAS NO
080500*    MEANINGFUL UPDATED-AT YET
080600     05  WS-S4D-REQUEST-ID    PIC X(20).
080700     05  WS-S4D-NID           PIC X(21).
080800     05  WS-S4D-DISTRICT      PIC X(30).
080900*    10/02/03 TA - CR045 - SAME FIX AS WS-S3D-FAC-CODE ABOVE - WAS
081000*    X(9) WITH A 1-BYTE SEPARATOR, TRUNCATING THE LAST BYTE OF
081100*    EVERY FACILITY CODE PRINTED IN THIS SECTION
081200     05  WS-S4D-FAC-CODE      PIC X(10).
081300     05  WS-S4D-FAC-NAME      PIC X(40).
081400     05  WS-S4D-CREATED-AT    PIC X(19).
081500     05  FILLER               PIC X(1) VALUE SPACE.
081600     05  WS-S4D-STATUS        PIC X(13).
081700     05  FILLER               PIC X(34) VALUE SPACES.
081800 
081900******************************************************************
082000*    REPORT PRINT LINES - SECTION 5, PENDING PER FACILITY        *
082100******************************************************************
082200 01  WS-SEC5-TITLE-REC.
082300*    04/02/94 RP - CR002 - LAST SECTION ON THE REPORT; SUMMARIZES
082400*    SECTION 4'S DETAIL BY FACILITY RATHER THAN LISTING EVERY RECORD
082500     05  FILLER               PIC X(1)  VALUE SPACE.
082600     05  FILLER               PIC X(54) VALUE
082700         "Resultados de CV Pendentes ha mais de 48 horas por US".
082800     05  FILLER               PIC X(143) VALUE SPACES.
082900 
083000*    04/02/94 RP - CR002 - FIFTH AND LAST HEADER, SAME PATTERN
083100 01  WS-SEC5-HDR-REC.
083200*    'DATA ULTIMA SINCRON.' IS THE LAST-SYNC COLUMN - PULLED FROM
083300*    WS-LASTSYNC-TABLE, NOT FROM ANY ROW IN THIS FACILITY'S OWN
083400*    PENDING LIST
083500     05  FILLER     PIC X(1)  VALUE SPACE.
083600     05  FILLER     PIC X(30) VALUE "Distrito".
083700     05  FILLER     PIC X(11) VALUE "Cod.US".
083800     05  FILLER     PIC X(40) VALUE "Nome da US".
083900*    SHORTENED COLUMN HEADERS (No.CVsPendentes, Data Ultima Sincron.)
084000*    KEEP SECTION 5 ON THE SAME 198-BYTE LINE AS EVERY OTHER SECTION
084100*    WITHOUT WRAPPING THE PRINTOUT
084200     05  FILLER     PIC X(16) VALUE "No.CVsPendentes".
084300     05  FILLER     PIC X(22) VALUE "Data Ultima Sincron.".
084400     05  FILLER     PIC X(78) VALUE SPACES.
084500 
084600 01  WS-SEC5-DTL-REC.
084700*    LAST-SYNC PRINTS AS THE RAW ISO STRING, NOT RE-FORMATTED TO
084800*    dd-MM-yyyy - ONLY THE TITLE-LINE INTERVAL DATES GET THAT
084900*    TREATMENT (SEE 220-FORMAT-INTERVAL-DATES)
085000     05  FILLER               PIC X(1)  VALUE SPACE.
085100     05  WS-S5D-DISTRICT      PIC X(30).
085200     05  FILLER               PIC X(1)  VALUE SPACE.
085300     05  WS-S5D-FAC-CODE      PIC X(10).
085400     05  FILLER               PIC X(1)  VALUE SPACE.
085500     05  WS-S5D-FAC-NAME      PIC X(40).
085600     05  WS-S5D-TOTAL-PEND    PIC ZZZZZ9.
085700     05  FILLER               PIC X(3)  VALUE SPACES.
085800     05  WS-S5D-LAST-SYNC     PIC X(19).
085900     05  FILLER               PIC X(86) VALUE SPACES.
086000 
086100 01  WS-BLANK-LINE.
086200*    ONE BLANK SEPARATOR LINE, REUSED AFTER EACH OF THE FIVE
086300*    SECTIONS - SEE THE 5X0-TRAILER PARAGRAPHS
086400     05  FILLER     PIC X(198) VALUE SPACES.
086500 
086600*    02/19/96 TA - CR024 - THE ONE-LINE ALTERNATIVE TO THE FIVE-
086700*    SECTION REPORT ABOVE - SEE 600-WRITE-NOTICE
086800 01  WS-NOTICE-REC.
086900*    02/19/96 TA - CR024 - GOES TO CVNOTFILE, NOT CVRPTFILE - A
087000*    PARTNER THAT GETS A NOTICE DOES NOT GET A REPORT FILE AT ALL
087100*    THIS RUN (SEE 200-PROCESS-PARTNER)
087200     05  FILLER               PIC X(1)  VALUE SPACE.
087300     05  WS-NOT-ORGNAME        PIC X(30).
087400*    09/17/03 TA - CR044 - LITERAL WAS 25 CHARS INTO AN X(20) -
087500*    WIDENED TO X(25) AND RE-BALANCED THE TRAILING FILLER SO
087600*    WS-NOTICE-REC STILL MATCHES CVNOT-REC'S 132-BYTE FD LENGTH
087700     05  FILLER               PIC X(25) VALUE
087800         " - no results for period ".
087900     05  WS-NOT-START          PIC X(10).
088000     05  FILLER               PIC X(4) VALUE " to ".
088100     05  WS-NOT-END            PIC X(10).
088200     05  FILLER               PIC X(52) VALUE SPACES.
088300 
088400*    03/02/01 TA - CR031 - FORCED-ABEND DIVISOR PAIR FOR 1000-
088500*    ABEND-RTN BELOW
088600 77  ZERO-VAL                    PIC 9(1) COMP VALUE 0.
088700 77  ONE-VAL                     PIC 9(1) COMP VALUE 1.
088800 
088900*    03/02/01 TA - CR031 - SHARED ABEND-TRACE LAYOUT (CV-PARA-NAME/
089000*    CV-ABEND-REASON AND THE SYSOUT PRINT-LINE REDEFINE) - SAME COPY
089100*    MEMBER ALL FOUR PROGRAMS IN THIS SUITE CARRY FOR A CONSISTENT
089200*    ABEND TRACE LINE NO MATTER WHICH ONE FAILS
089300     COPY CVABEND.
089400 
089500******************************************************************
089600*    OPERATIONS NOTE - THIS JOB IS A STRAIGHT WEEKLY BATCH RUN,   *
089700*    NORMALLY SCHEDULED BEHIND THE CVVLFILE AND CVIPFILE EXTRACT  *
089800*    JOBS IN THE NIGHTLY STREAM.  IT IS SAFE TO RERUN - SEE THE   *
089900*    REMARKS ABOVE - SO A RERUN REQUEST FROM THE HELP DESK NEEDS  *
090000*    NO SPECIAL HANDLING BEYOND RESUBMITTING THE STEP.  IF THE    *
090100*    JOB ABENDS (1000-ABEND-RTN, FORCED 0C7) CHECK SYSOUT FOR THE *
090200*    FAILING PARAGRAPH NAME FIRST - MOST HISTORICAL ABENDS HAVE   *
090300*    TRACED BACK TO A BAD CVIPFILE OR CVVLFILE EXTRACT, NOT TO    *
090400*    THIS PROGRAM ITSELF.  T.ARKEY 03/02/01                       *
090500******************************************************************
090600 PROCEDURE DIVISION.
090700*    03/14/94 RP - MAINLINE IS THREE PERFORMS - OPEN UP, WORK THE
090800*    PARTNER FILE ONE PARTNER AT A TIME UNTIL EOF, CLOSE DOWN.  ALL
090900*    OF THE REAL WORK HAPPENS UNDER 200-PROCESS-PARTNER.
091000*    03/14/94 RP - THE PER-PARTNER DRIVER.  CLEARS ALL SIX WORKING
091100*    TABLES SO LAST PARTNER'S DATA NEVER BLEEDS INTO THIS ONE, SCANS
091200*    CVVLFILE FOR THE PARTNER'S OWN FACILITIES, THEN ROUTES TO A
091300*    FULL FIVE-SECTION REPORT IF THERE IS ANYTHING TO SHOW OR TO A
091400*    ONE-LINE NOTICE (CR024) IF THERE IS NOT.
091500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
091600     PERFORM 100-MAINLINE THRU 100-EXIT
091700             UNTIL NO-MORE-PARTNERS.
091800     PERFORM 999-CLEANUP THRU 999-EXIT.
091900     MOVE +0 TO RETURN-CODE.
092000     GOBACK.
092100 
092200******************************************************************
092300*    PARAGRAPH MAP - T.ARKEY 09/17/03, ADDED WITH CR044 FOR THE    *
092400*    SAME REASON AS THE TABLE CROSS-REFERENCE ABOVE                 *
092500*                                                                    *
092600*    000/100          JOB AND PARTNER-LOOP CONTROL                 *
092700*    200/210/220      PER-PARTNER SETUP AND DATE FORMATTING         *
092800*    300-310-320      CVVLFILE SCAN AND THE FOUR QUALIFYING GATES   *
092900*    330-372          THE SIX EXTRACTION/ACCUMULATION PARAGRAPHS    *
093000*    400-420          DISTRICT CONTROL BREAK AND PERCENTAGES        *
093100*    500-552          THE FIVE REPORT SECTIONS                      *
093200*    600              THE NO-RESULTS NOTICE                          *
093300*    800-910          FILE OPEN/CLOSE/READ UTILITY PARAGRAPHS        *
093400*    999              END-OF-JOB TOTALS                              *
093500*    1000             FORCED-ABEND ROUTINE                           *
093600******************************************************************
093700 000-HOUSEKEEPING.
093800*    OPENS THE FILES, WORKS OUT THE REPORT INTERVAL AND READS THE
093900*    FIRST PARTNER RECORD SO 100-MAINLINE HAS SOMETHING TO LOOP ON.
094000*    AN EMPTY PARTNER FILE IS TREATED AS A SETUP MISTAKE, NOT A
094100*    NORMAL NO-DATA CONDITION, SO IT ABENDS RATHER THAN JUST ENDING.
094200     MOVE "000-HOUSEKEEPING" TO CV-PARA-NAME.
094300*    JOB BANNER TO SYSOUT SO THE OPERATOR CAN TELL AT A GLANCE
094400*    WHICH STEP OF THE NIGHTLY RUN IS EXECUTING
094500     DISPLAY "******** BEGIN JOB CVSNCRPT ********".
094600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
094700*    FILES MUST BE OPEN BEFORE 900-READ-CVIPFILE BELOW CAN PRIME
094800*    THE PARTNER LOOP WITH ITS FIRST RECORD
094900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
095000 
095100*    03/14/94 RP - DEFAULT RUN MODE IS LAST WEEK; A SITE WANTING
095200*    A CUSTOM INTERVAL CHANGES THE MODE BYTE BELOW BEFORE COMPILE
095300     MOVE "1" TO CVDI-MODE-SW.
095400     CALL "CVDATIVL" USING CVDI-LINKAGE-REC, CVDATIVL-RETURN-CD.
095500     MOVE CVDI-INTERVAL-START TO WS-INTERVAL-START.
095600     MOVE CVDI-INTERVAL-END   TO WS-INTERVAL-END.
095700     PERFORM 220-FORMAT-INTERVAL-DATES THRU 220-EXIT.
095800 
095900*    PRIMING READ - 100-MAINLINE'S PERFORM UNTIL EXPECTS ONE RECORD
096000*    ALREADY IN THE BUFFER BEFORE THE LOOP TEST FIRST RUNS
096100     PERFORM 900-READ-CVIPFILE THRU 900-EXIT.
096200     IF NO-MORE-PARTNERS
096300         MOVE "EMPTY PARTNERS FILE" TO CV-ABEND-REASON
096400******************************************************************
096500*    03/02/01 TA - CR031 - REACHED BY GO TO FROM 000-HOUSEKEEPING  *
096600*    ON AN EMPTY PARTNER FILE ONLY AT PRESENT - NO OTHER PARAGRAPH *
096700*    IN THIS PROGRAM CURRENTLY ROUTES HERE, BUT THE PATTERN IS     *
096800*    KEPT AVAILABLE FOR A FUTURE HARD-ERROR CHECK (FOR EXAMPLE A   *
096900*    BAD FILE STATUS ON OFCODE) SHOULD ONE EVER BE ADDED.          *
097000******************************************************************
097100         GO TO 1000-ABEND-RTN.
097200 000-EXIT.
097300     EXIT.
097400 
097500******************************************************************
097600*    03/14/94 RP - A DISABLED PARTNER (CVIP-ENABLED-NO) IS STILL  *
097700*    READ AND COUNTED HERE, IT JUST NEVER REACHES 200-PROCESS-    *
097800*    PARTNER.  THIS MATTERS FOR THE END-OF-JOB TOTALS IN 999-     *
097900*    CLEANUP - PARTNERS-READ CAN LEGITIMATELY EXCEED PARTNERS-     *
098000*    REPORTED PLUS PARTNERS-NOTICED BY THE NUMBER OF DISABLED      *
098100*    PARTNERS ON THE FILE, AND THAT IS NOT A BUG.                  *
098200******************************************************************
098300 100-MAINLINE.
098400*    ONE PASS PER CVIPFILE ROW.  A PARTNER MARKED DISABLED IS
098500*    COUNTED IN PARTNERS-READ BUT OTHERWISE SKIPPED - NO REPORT, NO
098600*    NOTICE, NOTHING WRITTEN FOR IT AT ALL.
098700     MOVE "100-MAINLINE" TO CV-PARA-NAME.
098800     ADD +1 TO PARTNERS-READ.
098900     IF CVIP-ENABLED-YES
099000         PERFORM 200-PROCESS-PARTNER THRU 200-EXIT.
099100     PERFORM 900-READ-CVIPFILE THRU 900-EXIT.
099200 100-EXIT.
099300     EXIT.
099400 
099500*    DRIVES ONE IMPLEMENTING PARTNER END TO END - BUILD ITS FILE
099600*    NAME, SCAN THE WHOLE CVVLDATA FILE FOR ITS FACILITIES, PRINT OR
099700*    NOTICE, CLOSE.  CALLED ONCE PER CVIPFILE RECORD FROM 100-MAINLINE
099800 200-PROCESS-PARTNER.
099900     MOVE "200-PROCESS-PARTNER" TO CV-PARA-NAME.
100000*    CLEAR ALL SIX WORKING TABLES SO NOTHING FROM THE PREVIOUS
100100*    PARTNER SURVIVES INTO THIS ONE'S COUNTS
100200     INITIALIZE WS-FACSUM-TABLE, WS-PDTL-TABLE, WS-PEND48-TABLE,
100300                WS-PENDFAC-TABLE, WS-LASTSYNC-TABLE,
100400                WS-DISTAT-TABLE.
100500     MOVE "N" TO WS-FULL-REPORT-SW.
100600 
100700     PERFORM 300-SCAN-VL-FILE THRU 300-EXIT.
100800     PERFORM 360-BUILD-PENDFAC-SUMMARY THRU 360-EXIT.
100900 
101000*    A PARTNER QUALIFIES FOR THE FULL REPORT IF IT HAS EITHER ANY
101100*    RECEIVED RECORDS THIS PERIOD OR ANY OLD 48H-PLUS BACKLOG -
101200*    OTHERWISE IT GETS THE ONE-LINE NOTICE (CR024)
101300     IF WS-FACSUM-CNT > 0
101400         MOVE "Y" TO WS-FULL-REPORT-SW
101500     ELSE
101600     IF WS-PEND48-CNT > 0
101700         MOVE "Y" TO WS-FULL-REPORT-SW.
101800 
101900     IF WS-PRODUCE-FULL-RPT
102000         PERFORM 400-BUILD-DISTRICT-STATS THRU 400-EXIT
102100         PERFORM 210-BUILD-REPORT-FILENAME THRU 210-EXIT
102200         PERFORM 500-WRITE-REPORT THRU 500-EXIT
102300         ADD +1 TO PARTNERS-REPORTED
102400     ELSE
102500         PERFORM 600-WRITE-NOTICE THRU 600-EXIT
102600         ADD +1 TO PARTNERS-NOTICED.
102700 200-EXIT.
102800     EXIT.
102900 
103000*    ONE OUTPUT REPORT FILE PER PARTNER, NAMED FROM THE PARTNER'S OWN
103100*    ORG NAME SO OPERATIONS CAN HAND EACH PARTNER ITS OWN REPORT
103200 210-BUILD-REPORT-FILENAME.
103300*    11/02/95 TA - CR019 - ORG NAME UPPERCASED PER AUDIT REQUEST
103400     MOVE CVIP-ORG-NAME TO WS-ORGNAME-UPPER.
103500     INSPECT WS-ORGNAME-UPPER CONVERTING                          CR019   
103600         "abcdefghijklmnopqrstuvwxyz" TO
103700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
103800*    FILE NAME PATTERN IS A FIXED PREFIX, THE UPPERCASED ORG NAME,
103900*    AND THE dd-MM-yyyy INTERVAL DATES - THIS IS WHAT THE PARTNER'S
104000*    OWN AUTOMATED PICKUP JOB ON THEIR SIDE MATCHES ON
104100     STRING "CSaude_Resultados_SI-SESP_" DELIMITED BY SIZE
104200            WS-ORGNAME-UPPER     DELIMITED BY SPACE
104300            "_"                  DELIMITED BY SIZE
104400            WS-START-DDMMYYYY    DELIMITED BY SIZE
104500            "_a_"                DELIMITED BY SIZE
104600            WS-END-DDMMYYYY      DELIMITED BY SIZE
104700            INTO WS-RPT-FILE-NAME.
104800*    11/02/95 TA - CR019 - AUDIT ALSO WANTED A QUICK EYEBALL OF HOW
104900*    MANY FACILITY CODES EACH PARTNER CARRIES AND WHAT THEY ARE, SO
105000*    THE COUNT AND THE SOLID-STRING VIEW OF THE UNIT TABLE (SEE
105100*    CVIP-UNIT-BLOCK IN CVPARTNR) GO TO SYSOUT RIGHT AFTER THE FILE
105200*    NAME IS BUILT - NOT PART OF THE PARTNER'S OWN REPORT OR NOTICE
105300    DISPLAY "CVSNCRPT: " WS-ORGNAME-UPPER " - " CVIP-UNIT-CNT
105400         " FACILITY CODE(S) - "                                CR019
105500         CVIP-UNIT-BLOCK-CHARS(1: CVIP-UNIT-CNT * 10).
105600 210-EXIT.
105700     EXIT.
105800 
105900******************************************************************
106000*    03/14/94 RP - CALLED TWICE PER PARTNER FROM 000-HOUSEKEEPING, *
106100*    ONCE FOR THE INTERVAL START AND ONCE FOR THE END, REUSING THE  *
106200*    SAME WS-YMD-SCRATCH BREAKDOWN BOTH TIMES.  IF A THIRD DATE     *
106300*    EVER NEEDS THIS SAME REFORMAT, CALL THIS PARAGRAPH A THIRD      *
106400*    TIME RATHER THAN DUPLICATING THE STRING LOGIC INLINE.           *
106500******************************************************************
106600 220-FORMAT-INTERVAL-DATES.
106700*    03/14/94 RP - INTERVAL DATES ARE STORED ISO, SECTION TITLES
106800*    AND THE REPORT FILE NAME WANT dd-MM-yyyy
106900     MOVE WS-INTERVAL-START TO WS-YMD-SCRATCH.
107000     STRING WS-YMD-DD "-" WS-YMD-MM "-" WS-YMD-YYYY
107100            DELIMITED BY SIZE INTO WS-START-DDMMYYYY.
107200     MOVE WS-INTERVAL-END TO WS-YMD-SCRATCH.
107300     STRING WS-YMD-DD "-" WS-YMD-MM "-" WS-YMD-YYYY
107400            DELIMITED BY SIZE INTO WS-END-DDMMYYYY.
107500 220-EXIT.
107600     EXIT.
107700 
107800******************************************************************
107900*    08/30/94 RP - CR009 - CVVLFILE USED TO BE SORTED ONCE PER     *
108000*    PARTNER BEFORE THIS CR, WHICH DOUBLED THE JOB'S ELAPSED TIME  *
108100*    ON A BUSY WEEK.  SINCE THE EXTRACT ALREADY DELIVERS THE FILE  *
108200*    IN DISTRICT/US SEQUENCE, A SINGLE FILTERED PASS PER PARTNER   *
108300*    GETS THE SAME RESULT WITHOUT THE SORT STEP.  DO NOT CHANGE    *
108400*    THE EXTRACT'S SORT ORDER WITHOUT REVISITING THIS PARAGRAPH    *
108500*    AND 330/410'S CONTROL-BREAK LOGIC, BOTH OF WHICH ASSUME IT.   *
108600******************************************************************
108700 300-SCAN-VL-FILE.
108800*    08/30/94 RP - CR009 - FILE ARRIVES SORTED BY DISTRICT/US SO
108900*    A FILTERED PASS HOLDS SEQUENCE FOR THE FACILITY SUMMARY
109000*    CONTROL BREAK LATER IN 400-BUILD-DISTRICT-STATS
109100     OPEN INPUT CVVLFILE.
109200     MOVE "Y" TO MORE-VLDATA-SW.
109300     PERFORM 910-READ-CVVLFILE THRU 910-EXIT.
109400     PERFORM 310-SCAN-ONE-RECORD THRU 310-EXIT
109500             UNTIL NO-MORE-VLDATA.
109600     CLOSE CVVLFILE.
109700 300-EXIT.
109800     EXIT.
109900 
110000******************************************************************
110100*    03/14/94 RP - THIS IS THE ONE PARAGRAPH WORTH READING FIRST  *
110200*    IF YOU ARE NEW TO THIS PROGRAM - EVERY OTHER EXTRACTION        *
110300*    PARAGRAPH (330/340/350/370) ONLY EVER RUNS FOR A RECORD THAT   *
110400*    MADE IT PAST THIS PARAGRAPH'S GATES, SO THE GATES ARE WHERE    *
110500*    MOST QUESTIONS ABOUT 'WHY ISN'T THIS RECORD ON THE REPORT'     *
110600*    GET ANSWERED.                                                  *
110700******************************************************************
110800 310-SCAN-ONE-RECORD.
110900*    03/14/94 RP - FOUR GATES BEFORE A RECORD COUNTS FOR ANYTHING:
111000*    ENTITY MUST BE ACTIVE, TYPE MUST BE HIVVL, THE FACILITY CODE
111100*    MUST BELONG TO THIS PARTNER, AND (FOR EXTRACTIONS 1/2) THE
111200*    CREATED-AT MUST FALL INSIDE THE REPORT INTERVAL.  THE PENDING-
111300*    OVER-48H CHECK AT THE BOTTOM RUNS REGARDLESS OF THE INTERVAL -
111400*    SEE CR006.
111500*    GATE 1 - A SOFT-DELETED ENTITY NEVER COUNTS FOR ANY SECTION OF
111600*    ANY REPORT
111700     IF NOT CVVL-ENT-ACTIVE
111800         GO TO 310-READ-NEXT.
111900*    GATE 2 - THIS REPORT IS VIRAL LOAD ONLY; OTHER LAB TEST TYPES
112000*    ON THE SAME FEED FILE ARE SKIPPED HERE
112100     IF NOT CVVL-TYPE-HIVVL
112200         GO TO 310-READ-NEXT.
112300*    GATE 3 - THE FACILITY MUST BELONG TO THIS PARTNER - CVVLFILE
112400*    CARRIES RECORDS FOR EVERY PARTNER, NOT JUST THE ONE CURRENTLY
112500*    BEING PROCESSED
112600     PERFORM 320-FACILITY-IN-PARTNER THRU 320-EXIT.
112700     IF NOT IN-PARTNER-FACILITY
112800         GO TO 310-READ-NEXT.
112900 
113000*    04/02/94 RP - CR002 - LAST-SYNC IS TRACKED FOR EVERY QUALIFYING
113100*    RECORD REGARDLESS OF GATE 4 BELOW - IT COVERS *ALL* ACTIVE
113200*    HIVVL RECORDS FOR THE FACILITY, NOT JUST THOSE IN THE PERIOD
113300     PERFORM 370-ACCUM-LAST-SYNC THRU 370-EXIT.
113400 
113500*    GATE 4 - ONLY RECORDS CREATED INSIDE THE REPORT INTERVAL FEED
113600*    EXTRACTIONS 1 AND 2 (SECTIONS 1, 2 AND 3 OF THE REPORT)
113700     IF CVVL-CREATED-AT >= WS-INTERVAL-START
113800     AND CVVL-CREATED-AT <= WS-INTERVAL-END
113900         PERFORM 330-ACCUM-FACILITY-SUMMARY THRU 330-EXIT
114000         PERFORM 340-ACCUM-PERIOD-DETAIL THRU 340-EXIT.
114100 
114200*    THE 48H-BACKLOG CHECK BELOW RUNS ON EVERY PENDING RECORD THAT
114300*    SURVIVED GATES 1-3, REGARDLESS OF WHETHER GATE 4 PASSED
114400     IF CVVL-STAT-PENDING
114500         PERFORM 350-ACCUM-PENDING-OVER-48H THRU 350-EXIT.
114600 310-READ-NEXT.
114700     PERFORM 910-READ-CVVLFILE THRU 910-EXIT.
114800 310-EXIT.
114900     EXIT.
115000 
115100******************************************************************
115200*    08/30/94 RP - CR009 - IF A FACILITY IS MISSING FROM A          *
115300*    PARTNER'S REPORT THAT THE PARTNER EXPECTS TO SEE, CHECK         *
115400*    CVIP-ORG-UNIT-CODES ON CVPARTNR FIRST - THIS SEARCH IS ONLY     *
115500*    AS GOOD AS THAT LIST, AND IT HAS TO BE KEPT CURRENT BY HAND      *
115600*    ON THE PARTNER MASTER SIDE WHENEVER A FACILITY IS ADDED OR      *
115700*    REMOVED FROM A PARTNER'S COVERAGE.                              *
115800******************************************************************
115900 320-FACILITY-IN-PARTNER.
116000*    08/30/94 RP - CR009 - SEARCHES THE PARTNER'S OWN FACILITY-CODE
116100*    TABLE (COPY CVPARTNR) RATHER THAN A SORTED MERGE, SINCE A
116200*    PARTNER ONLY OWNS A HANDFUL OF FACILITIES
116300     MOVE "N" TO WS-IN-PARTNER-FAC-SW.
116400*    08/30/94 RP - CR009 - LINEAR SEARCH OVER THE PARTNER'S OWN
116500*    FACILITY-CODE LIST (COPY CVPARTNR) - A HANDFUL OF ENTRIES AT
116600*    MOST, SO NO BINARY SEARCH IS WARRANTED
116700     SET CVIP-UNIT-IDX TO 1.
116800     SEARCH CVIP-ORG-UNIT-CODES
116900         AT END
117000             GO TO 320-EXIT
117100         WHEN CVVL-FACILITY-CODE = CVIP-ORG-UNIT-CODES
117200                                       (CVIP-UNIT-IDX)
117300             MOVE "Y" TO WS-IN-PARTNER-FAC-SW.
117400 320-EXIT.
117500     EXIT.
117600 
117700*    ROLLS ONE CVVLDATA RECORD INTO ITS FACILITY'S ROW OF THE SECTION
117800*    1 TABLE - ADDS A NEW ROW VIA 332 IF THE FACILITY HASN'T BEEN SEEN
117900*    YET THIS PARTNER, ELSE BUMPS THE EXISTING ROW'S COUNTERS
118000 330-ACCUM-FACILITY-SUMMARY.
118100*    03/14/94 RP - ONE ROW PER (DISTRICT, FACILITY CODE); FILE
118200*    SEQUENCE MEANS THE ROW WE WANT IS ALWAYS THE LAST ONE IN
118300*    THE TABLE, NOT SEARCHED FOR
118400     IF WS-FACSUM-CNT = 0
118500         PERFORM 332-NEW-FACSUM-ROW THRU 332-EXIT
118600     ELSE
118700     IF WS-FS-DISTRICT(WS-FACSUM-CNT) NOT = CVVL-DISTRICT-NAME
118800     OR WS-FS-FAC-CODE(WS-FACSUM-CNT) NOT = CVVL-FACILITY-CODE
118900         PERFORM 332-NEW-FACSUM-ROW THRU 332-EXIT.
119000 
119100     ADD 1 TO WS-FS-TOTAL(WS-FACSUM-CNT).
119200*        STATUS/CAUSE ARE MUTUALLY EXCLUSIVE - A RECORD LANDS IN
119300*        EXACTLY ONE OF THE SIX BUCKETS BELOW
119400     IF CVVL-STAT-PROCESSED
119500         ADD 1 TO WS-FS-PROCESSED(WS-FACSUM-CNT)
119600     ELSE
119700     IF CVVL-STAT-PENDING
119800         ADD 1 TO WS-FS-PENDING(WS-FACSUM-CNT)
119900     ELSE
120000*        NOT PROCESSED AND NOT PENDING MEANS ONE OF THE FOUR CAUSE
120100*        CODES FIRED - INVALID RESULT, NID NOT FOUND, DUPLICATE NID
120200*        OR DUPLICATE REQUEST
120300     IF CVVL-CAUSE-INV-RSLT
120400         ADD 1 TO WS-FS-INVALID(WS-FACSUM-CNT)
120500     ELSE
120600     IF CVVL-CAUSE-NID-NF
120700         ADD 1 TO WS-FS-NID-NF(WS-FACSUM-CNT)
120800     ELSE
120900     IF CVVL-CAUSE-DUP-NID
121000         ADD 1 TO WS-FS-DUP-NID(WS-FACSUM-CNT)
121100     ELSE
121200     IF CVVL-CAUSE-DUP-REQ
121300         ADD 1 TO WS-FS-DUP-REQ(WS-FACSUM-CNT).
121400 330-EXIT.
121500     EXIT.
121600 
121700*    FIRST RECORD SEEN FOR THIS FACILITY THIS PARTNER - OPENS A ROW
121800 332-NEW-FACSUM-ROW.
121900*    STARTS A NEW FACILITY ROW WITH ALL SIX BUCKETS AT ZERO -
122000*    INITIALIZE AT 200-PROCESS-PARTNER ALREADY CLEARED THE WHOLE
122100*    TABLE SO THERE IS NOTHING ELSE TO SET HERE BEYOND THE KEY
122200     ADD 1 TO WS-FACSUM-CNT.
122300     MOVE CVVL-DISTRICT-NAME TO WS-FS-DISTRICT(WS-FACSUM-CNT).
122400     MOVE CVVL-FACILITY-CODE TO WS-FS-FAC-CODE(WS-FACSUM-CNT).
122500     MOVE CVVL-FACILITY-NAME TO WS-FS-FAC-NAME(WS-FACSUM-CNT).
122600 332-EXIT.
122700     EXIT.
122800 
122900*    SECTION 3 IS A STRAIGHT DETAIL LISTING, NOT A SUMMARY - THIS
123000*    JUST COPIES THE CURRENT RECORD'S FIELDS INTO THE NEXT WS-PDTL-
123100*    TABLE ROW, NO LOOKUP OR ACCUMULATION NEEDED
123200 340-ACCUM-PERIOD-DETAIL.
123300*    03/14/94 RP - ONE ROW PER QUALIFYING RECORD, NO GROUPING -
123400*    THIS IS THE EXTRACTION THAT FEEDS SECTION 3 OF THE REPORT
123500*    VERBATIM, ROW FOR ROW
123600     ADD 1 TO WS-PDTL-CNT.
123700     MOVE CVVL-REQUEST-ID    TO WS-PD-REQUEST-ID(WS-PDTL-CNT).
123800     MOVE CVVL-NID           TO WS-PD-NID(WS-PDTL-CNT).
123900     MOVE CVVL-DISTRICT-NAME TO WS-PD-DISTRICT(WS-PDTL-CNT).
124000     MOVE CVVL-FACILITY-CODE TO WS-PD-FAC-CODE(WS-PDTL-CNT).
124100     MOVE CVVL-FACILITY-NAME TO WS-PD-FAC-NAME(WS-PDTL-CNT).
124200     MOVE CVVL-CREATED-AT    TO WS-PD-CREATED-AT(WS-PDTL-CNT).
124300     MOVE CVVL-UPDATED-AT    TO WS-PD-UPDATED-AT(WS-PDTL-CNT).
124400     MOVE CVVL-STATUS        TO WS-PD-STATUS(WS-PDTL-CNT).
124500     MOVE CVVL-NOT-PROC-CAUSE TO WS-PD-CAUSE(WS-PDTL-CNT).
124600 340-EXIT.
124700     EXIT.
124800 
124900******************************************************************
125000*    07/22/94 RP - CR006 - CVDATIVL MODE 3 DOES THE ACTUAL DAY-     *
125100*    COUNTING ARITHMETIC; THIS PARAGRAPH ONLY BUILDS THE CHECK-     *
125200*    DATE FROM THE RECORD'S OWN CREATED-AT AND READS BACK THE       *
125300*    88-LEVEL FLAG.  SEE CVDATIVL'S OWN CHANGE LOG FOR HOW 'OVER     *
125400*    48 HOURS' IS ACTUALLY DEFINED IN CALENDAR-DAY TERMS.            *
125500******************************************************************
125600 350-ACCUM-PENDING-OVER-48H.
125700*    07/22/94 RP - CR006 - CUMULATIVE, IGNORES THE REPORT PERIOD
125800     MOVE "3" TO CVDI-MODE-SW.
125900     COMPUTE CVDI-CHECK-DATE = (CVVL-CR-YYYY * 10000)             CR006   
126000                              + (CVVL-CR-MM * 100)
126100                              + CVVL-CR-DD.
126200     CALL "CVDATIVL" USING CVDI-LINKAGE-REC, CVDATIVL-RETURN-CD.
126300     IF NOT CVDI-IS-OVER-48H
126400         GO TO 350-EXIT.
126500 
126600     ADD 1 TO WS-PEND48-CNT.
126700     MOVE CVVL-REQUEST-ID    TO WS-P4-REQUEST-ID(WS-PEND48-CNT).
126800     MOVE CVVL-NID           TO WS-P4-NID(WS-PEND48-CNT).
126900     MOVE CVVL-DISTRICT-NAME TO WS-P4-DISTRICT(WS-PEND48-CNT).
127000     MOVE CVVL-FACILITY-CODE TO WS-P4-FAC-CODE(WS-PEND48-CNT).
127100     MOVE CVVL-FACILITY-NAME TO WS-P4-FAC-NAME(WS-PEND48-CNT).
127200     MOVE CVVL-CREATED-AT    TO WS-P4-CREATED-AT(WS-PEND48-CNT).
127300     MOVE CVVL-STATUS        TO WS-P4-STATUS(WS-PEND48-CNT).
127400 350-EXIT.
127500     EXIT.
127600 
127700******************************************************************
127800*    04/02/94 RP - RUNS ONCE PER PARTNER AFTER 300-SCAN-VL-FILE     *
127900*    FINISHES, NOT INLINE WITH THE SCAN - WS-PEND48-TABLE HAS TO     *
128000*    BE COMPLETE FIRST SINCE THIS PARAGRAPH GROUPS IT BY FACILITY.   *
128100******************************************************************
128200 360-BUILD-PENDFAC-SUMMARY.
128300*    04/02/94 RP - GROUP EXTRACTION 3 BY FACILITY AND ATTACH THE
128400*    LAST-SYNC-DATE FROM THE LOOKUP TABLE
128500     IF WS-PEND48-CNT = 0
128600         GO TO 360-EXIT.
128700     PERFORM 362-ACCUM-ONE-PENDFAC THRU 362-EXIT
128800             VARYING WS-P4-IDX FROM 1 BY 1
128900             UNTIL WS-P4-IDX > WS-PEND48-CNT.
129000 360-EXIT.
129100     EXIT.
129200 
129300******************************************************************
129400*    04/02/94 RP - THIS PARAGRAPH AND 330-ACCUM-FACILITY-SUMMARY    *
129500*    USE THE SAME 'COMPARE AGAINST THE LAST ROW' SHORTCUT BECAUSE    *
129600*    BOTH SOURCE TABLES ARE STILL IN DISTRICT/FACILITY SEQUENCE AT   *
129700*    THIS POINT - NEITHER PARAGRAPH WOULD WORK CORRECTLY IF CR009'S  *
129800*    SEQUENCE ASSUMPTION EVER STOPPED HOLDING.                       *
129900******************************************************************
130000 362-ACCUM-ONE-PENDFAC.
130100*    04/02/94 RP - SAME 'LAST ROW IN THE TABLE' SHORTCUT AS 330-
130200*    ACCUM-FACILITY-SUMMARY USES, BECAUSE WS-PEND48-TABLE IS ALSO
130300*    STILL IN DISTRICT/FACILITY SEQUENCE AT THIS POINT
130400     IF WS-PENDFAC-CNT = 0
130500         PERFORM 364-NEW-PENDFAC-ROW THRU 364-EXIT
130600         GO TO 362-ADD-COUNT.
130700     SET WS-PF-IDX TO WS-PENDFAC-CNT.
130800     IF WS-PF-DISTRICT(WS-PF-IDX) = WS-P4-DISTRICT(WS-P4-IDX)
130900     AND WS-PF-FAC-CODE(WS-PF-IDX) = WS-P4-FAC-CODE(WS-P4-IDX)
131000         GO TO 362-ADD-COUNT.
131100     PERFORM 364-NEW-PENDFAC-ROW THRU 364-EXIT.
131200*    EXISTING PENDFAC ROW FOR THIS FACILITY - JUST BUMP ITS COUNT
131300 362-ADD-COUNT.
131400     ADD 1 TO WS-PF-TOTAL-PEND(WS-PENDFAC-CNT).
131500 362-EXIT.
131600     EXIT.
131700 
131800*    FIRST OVER-48H PENDING RECORD SEEN FOR THIS FACILITY - OPENS A ROW
131900 364-NEW-PENDFAC-ROW.
132000*    COPIES THE KEY FORWARD FROM THE PENDING-OVER-48H ROW THAT
132100*    TRIGGERED THIS NEW SUMMARY ROW, THEN LOOKS UP ITS LAST SYNC
132200     ADD 1 TO WS-PENDFAC-CNT.
132300     MOVE WS-P4-DISTRICT(WS-P4-IDX)
132400                       TO WS-PF-DISTRICT(WS-PENDFAC-CNT).
132500     MOVE WS-P4-FAC-CODE(WS-P4-IDX)
132600                       TO WS-PF-FAC-CODE(WS-PENDFAC-CNT).
132700     MOVE WS-P4-FAC-NAME(WS-P4-IDX)
132800                       TO WS-PF-FAC-NAME(WS-PENDFAC-CNT).
132900     PERFORM 366-LOOKUP-LAST-SYNC THRU 366-EXIT.
133000 364-EXIT.
133100     EXIT.
133200 
133300******************************************************************
133400*    04/02/94 RP - CR002 - A LINEAR SEARCH AGAINST WS-LASTSYNC-     *
133500*    TABLE, NOT A BINARY ONE, BECAUSE THE TABLE IS BUILT IN         *
133600*    WHATEVER ORDER FACILITIES FIRST APPEAR ON CVVLFILE FOR THIS    *
133700*    PARTNER - IT IS NOT SORTED BY ANYTHING A BINARY SEARCH COULD    *
133800*    USE.                                                            *
133900******************************************************************
134000 366-LOOKUP-LAST-SYNC.
134100*    04/02/94 RP - IF THE FACILITY NEVER SHOWS UP IN THE LAST-SYNC
134200*    TABLE (NO QUALIFYING RECORDS AT ALL THIS RUN) THE COLUMN IS
134300*    LEFT BLANK RATHER THAN ZEROES OR A DUMMY DATE
134400     MOVE SPACES TO WS-PF-LAST-SYNC(WS-PENDFAC-CNT).
134500     SET WS-LS-IDX TO 1.
134600     SEARCH WS-LS-ENTRY
134700         AT END
134800             GO TO 366-EXIT
134900         WHEN WS-LS-DISTRICT(WS-LS-IDX) =
135000                  WS-PF-DISTRICT(WS-PENDFAC-CNT)
135100          AND WS-LS-FAC-CODE(WS-LS-IDX) =
135200                  WS-PF-FAC-CODE(WS-PENDFAC-CNT)
135300             MOVE WS-LS-MAX-UPD(WS-LS-IDX)
135400                  TO WS-PF-LAST-SYNC(WS-PENDFAC-CNT).
135500 366-EXIT.
135600     EXIT.
135700 
135800******************************************************************
135900*    04/02/94 RP - CR002 - RUNS FOR EVERY RECORD THAT CLEARS GATES  *
136000*    1-3 IN 310-SCAN-ONE-RECORD, REGARDLESS OF GATE 4 (THE REPORT    *
136100*    INTERVAL CHECK) - THIS IS WHAT MAKES LAST-SYNC A TRUE 'ACROSS   *
136200*    ALL TIME' VALUE INSTEAD OF A 'WITHIN THIS WEEK' VALUE.          *
136300******************************************************************
136400 370-ACCUM-LAST-SYNC.
136500*    04/02/94 RP - CR002 - MAX UPDATED-AT OVER ALL QUALIFYING
136600*    RECORDS OF THE FACILITY; ISO STRINGS COMPARE CORRECTLY
136700     SET WS-LS-IDX TO 1.
136800     SEARCH WS-LS-ENTRY
136900         AT END
137000             PERFORM 372-NEW-LASTSYNC-ROW THRU 372-EXIT
137100         WHEN WS-LS-DISTRICT(WS-LS-IDX) = CVVL-DISTRICT-NAME
137200          AND WS-LS-FAC-CODE(WS-LS-IDX) = CVVL-FACILITY-CODE
137300             IF CVVL-UPDATED-AT > WS-LS-MAX-UPD(WS-LS-IDX)
137400                 MOVE CVVL-UPDATED-AT TO
137500                      WS-LS-MAX-UPD(WS-LS-IDX).
137600 370-EXIT.
137700     EXIT.
137800 
137900*    FIRST RECORD SEEN FOR THIS FACILITY WHILE BUILDING THE LAST-SYNC
138000*    TABLE - OPENS A ROW CARRYING THIS RECORD'S UPDATED-AT AS THE
138100*    CANDIDATE MOST-RECENT DATE SO FAR
138200 372-NEW-LASTSYNC-ROW.
138300*    04/02/94 RP - CR002 - FIRST SIGHTING OF THIS FACILITY THIS RUN;
138400*    SEEDS THE ROW WITH WHATEVER UPDATED-AT THIS RECORD CARRIES
138500     ADD 1 TO WS-LS-CNT.
138600     MOVE CVVL-DISTRICT-NAME TO WS-LS-DISTRICT(WS-LS-CNT).
138700     MOVE CVVL-FACILITY-CODE TO WS-LS-FAC-CODE(WS-LS-CNT).
138800     MOVE CVVL-FACILITY-NAME TO WS-LS-FAC-NAME(WS-LS-CNT).
138900     MOVE CVVL-UPDATED-AT    TO WS-LS-MAX-UPD(WS-LS-CNT).
139000 372-EXIT.
139100     EXIT.
139200 
139300******************************************************************
139400*    03/14/94 RP - THIS PARAGRAPH ONLY RUNS WHEN THE PARTNER IS    *
139500*    GETTING THE FULL REPORT (WS-PRODUCE-FULL-RPT) - A NOTICE-ONLY *
139600*    PARTNER NEVER REACHES HERE, SO WS-DISTAT-TABLE STAYS EMPTY    *
139700*    FOR THOSE PARTNERS AND 999-CLEANUP NEVER SEES IT.             *
139800******************************************************************
139900 400-BUILD-DISTRICT-STATS.
140000*    03/14/94 RP - CONTROL BREAK ON DISTRICT OVER THE FACILITY
140100*    SUMMARY TABLE, WHICH IS STILL IN DISTRICT/US SEQUENCE
140200     IF WS-FACSUM-CNT = 0
140300         GO TO 400-EXIT.
140400     PERFORM 410-ACCUM-ONE-DISTRICT THRU 410-EXIT
140500             VARYING WS-FS-IDX FROM 1 BY 1
140600             UNTIL WS-FS-IDX > WS-FACSUM-CNT.
140700     PERFORM 420-CALC-DISTRICT-PCTS THRU 420-EXIT
140800             VARYING WS-DS-IDX FROM 1 BY 1
140900             UNTIL WS-DS-IDX > WS-DISTAT-CNT.
141000 400-EXIT.
141100     EXIT.
141200 
141300******************************************************************
141400*    03/14/94 RP - WS-DS-DISTRICT IS COMPARED, NOT WS-FS-FAC-CODE -  *
141500*    SEVERAL FACILITY ROWS IN A ROW CAN SHARE ONE DISTRICT, AND      *
141600*    THIS PARAGRAPH RUNS ONCE PER FACILITY ROW BUT ONLY STARTS A     *
141700*    NEW DISTRICT ROW WHEN THE DISTRICT NAME ITSELF CHANGES.         *
141800******************************************************************
141900 410-ACCUM-ONE-DISTRICT.
142000*    03/14/94 RP - CONTROL BREAK ASSUMES WS-FACSUM-TABLE IS STILL
142100*    IN DISTRICT SEQUENCE (IT IS - SEE CR009) SO A NEW DISTRICT ROW
142200*    ONLY STARTS WHEN THE DISTRICT NAME ACTUALLY CHANGES
142300     IF WS-DISTAT-CNT = 0
142400         PERFORM 412-NEW-DISTAT-ROW THRU 412-EXIT
142500         GO TO 410-ADD-COUNTS.
142600     SET WS-DS-IDX TO WS-DISTAT-CNT.
142700     IF WS-DS-DISTRICT(WS-DS-IDX) NOT =
142800                WS-FS-DISTRICT(WS-FS-IDX)
142900         PERFORM 412-NEW-DISTAT-ROW THRU 412-EXIT.
143000*    EXISTING SECTION 2 DISTRICT ROW - ADD THIS RECORD'S COUNTS IN
143100 410-ADD-COUNTS.
143200     ADD WS-FS-TOTAL(WS-FS-IDX)     TO WS-DS-TOTAL(WS-DISTAT-CNT).
143300     ADD WS-FS-PROCESSED(WS-FS-IDX) TO
143400                WS-DS-PROCESSED(WS-DISTAT-CNT).
143500     ADD WS-FS-PENDING(WS-FS-IDX)   TO
143600                WS-DS-PENDING(WS-DISTAT-CNT).
143700     ADD WS-FS-INVALID(WS-FS-IDX)   TO
143800                WS-DS-INVALID(WS-DISTAT-CNT).
143900     ADD WS-FS-NID-NF(WS-FS-IDX)    TO
144000                WS-DS-NID-NF(WS-DISTAT-CNT).
144100     ADD WS-FS-DUP-NID(WS-FS-IDX)   TO
144200                WS-DS-DUP-NID(WS-DISTAT-CNT).
144300     ADD WS-FS-DUP-REQ(WS-FS-IDX)   TO
144400                WS-DS-DUP-REQ(WS-DISTAT-CNT).
144500 410-EXIT.
144600     EXIT.
144700 
144800*    FIRST RECORD SEEN FOR THIS DISTRICT - OPENS A SECTION 2 ROW
144900 412-NEW-DISTAT-ROW.
145000*    STARTS A NEW DISTRICT ROW - ADD-COUNTS ABOVE PERFORMS RIGHT
145100*    THROUGH INTO THIS PARAGRAPH'S RESULT ON EVERY CALL
145200     ADD 1 TO WS-DISTAT-CNT.
145300     MOVE WS-FS-DISTRICT(WS-FS-IDX) TO WS-DS-DISTRICT(WS-DISTAT-CNT).
145400 412-EXIT.
145500     EXIT.
145600 
145700******************************************************************
145800*    03/14/94 RP - SIX SEPARATE CALLS TO CVPCTCLC, ONE PER COLUMN,  *
145900*    RATHER THAN ONE CALL THAT COMPUTES ALL SIX - CVPCTCLC'S        *
146000*    LINKAGE AREA ONLY HOLDS ONE COUNT/RESULT PAIR AT A TIME (SEE    *
146100*    CVPCT-CALC-REC ABOVE), SO THIS IS THE SIMPLEST WAY TO REUSE     *
146200*    THE SAME SUBPROGRAM FOR EVERY COLUMN WITHOUT CHANGING ITS       *
146300*    LINKAGE.                                                        *
146400******************************************************************
146500 420-CALC-DISTRICT-PCTS.
146600*    03/14/94 RP - ONE CALL TO CVPCTCLC PER PERCENTAGE COLUMN
146700     MOVE WS-DS-TOTAL(WS-DS-IDX) TO CVPCT-TOTAL-RECEIVED.
146800*    TOTAL-RECEIVED IS THE SHARED DENOMINATOR FOR ALL SIX CALLS
146900*    BELOW - SET ONCE HERE, NEVER CHANGED AGAIN THIS PARAGRAPH
147000 
147100     MOVE WS-DS-PROCESSED(WS-DS-IDX) TO CVPCT-COUNT.
147200*        PROCESSED PERCENT - THE HEALTHY COLUMN ON SECTION 2
147300     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
147400     MOVE CVPCT-RESULT TO WS-DS-PCT-PROC(WS-DS-IDX).
147500 
147600     MOVE WS-DS-PENDING(WS-DS-IDX) TO CVPCT-COUNT.
147700*        PENDING PERCENT - STILL AWAITING A LAB RESULT
147800     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
147900     MOVE CVPCT-RESULT TO WS-DS-PCT-PEND(WS-DS-IDX).
148000 
148100     MOVE WS-DS-INVALID(WS-DS-IDX) TO CVPCT-COUNT.
148200*        INVALID-RESULT PERCENT
148300     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
148400     MOVE CVPCT-RESULT TO WS-DS-PCT-INVALID(WS-DS-IDX).
148500 
148600     MOVE WS-DS-NID-NF(WS-DS-IDX) TO CVPCT-COUNT.
148700*        NID-NOT-FOUND PERCENT
148800     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
148900     MOVE CVPCT-RESULT TO WS-DS-PCT-NID-NF(WS-DS-IDX).
149000 
149100     MOVE WS-DS-DUP-NID(WS-DS-IDX) TO CVPCT-COUNT.
149200*        DUPLICATE-NID PERCENT
149300     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
149400     MOVE CVPCT-RESULT TO WS-DS-PCT-DUP-NID(WS-DS-IDX).
149500 
149600     MOVE WS-DS-DUP-REQ(WS-DS-IDX) TO CVPCT-COUNT.
149700*        DUPLICATE-REQUEST-ID PERCENT - LAST OF THE SIX COLUMNS
149800     CALL "CVPCTCLC" USING CVPCT-CALC-REC, CVPCTCLC-RETURN-CD.
149900     MOVE CVPCT-RESULT TO WS-DS-PCT-DUP-REQ(WS-DS-IDX).
150000 420-EXIT.
150100     EXIT.
150200 
150300******************************************************************
150400*    03/14/94 RP - CVRPTFILE IS OPENED HERE, NOT IN 800-OPEN-      *
150500*    FILES, BECAUSE EACH PARTNER WRITES ITS OWN UNIQUELY NAMED      *
150600*    FILE.  210-BUILD-REPORT-FILENAME MUST RUN BEFORE THIS          *
150700*    PARAGRAPH ON EVERY CALL - 200-PROCESS-PARTNER'S SEQUENCE OF    *
150800*    PERFORMS GUARANTEES THAT ORDER.                                *
150900******************************************************************
151000 500-WRITE-REPORT.
151100*    03/14/94 RP - FIVE SECTIONS, WRITTEN IN THE ORDER THE PARTNER
151200*    ADMIN STAFF READ THEM: RECEIVED-PER-US, DISTRICT STATS, PERIOD
151300*    DETAIL, 48H-PENDING DETAIL, THEN PENDING-PER-US.  CVRPTFILE'S
151400*    NAME WAS ALREADY SET BY 210-BUILD-REPORT-FILENAME BEFORE WE
151500*    GET HERE.
151600     MOVE "500-WRITE-REPORT" TO CV-PARA-NAME.
151700     OPEN OUTPUT CVRPTFILE.
151800     PERFORM 510-WRITE-SECTION-1 THRU 510-EXIT.
151900     PERFORM 520-WRITE-SECTION-2 THRU 520-EXIT.
152000     PERFORM 530-WRITE-SECTION-3 THRU 530-EXIT.
152100     PERFORM 540-WRITE-SECTION-4 THRU 540-EXIT.
152200     PERFORM 550-WRITE-SECTION-5 THRU 550-EXIT.
152300     CLOSE CVRPTFILE.
152400 500-EXIT.
152500     EXIT.
152600 
152700******************************************************************
152800*    03/14/94 RP - THE FIVE 5X0-WRITE-SECTION-n PARAGRAPHS ARE ALL  *
152900*    THE SAME SHAPE: WRITE THE TITLE, WRITE THE HEADER, LOOP THE    *
153000*    DETAIL LINES IF ANY EXIST, WRITE A BLANK SEPARATOR.  IF A NEW   *
153100*    SECTION IS EVER ADDED TO THIS REPORT, COPY ONE OF THESE FIVE    *
153200*    RATHER THAN WRITING A NEW SHAPE FROM SCRATCH.                   *
153300******************************************************************
153400 510-WRITE-SECTION-1.
153500*    TITLE AND COLUMN HEADER FIRST, THEN ONE DETAIL LINE PER
153600*    FACILITY SUMMARY ROW, THEN A BLANK SEPARATOR LINE BEFORE
153700*    SECTION 2 STARTS
153800     MOVE WS-START-DDMMYYYY TO WS-S1T-START.
153900     MOVE WS-END-DDMMYYYY   TO WS-S1T-END.
154000     WRITE CVRPT-REC FROM WS-SEC1-TITLE-REC.
154100     WRITE CVRPT-REC FROM WS-SEC1-HDR-REC.
154200     IF WS-FACSUM-CNT = 0
154300         GO TO 510-TRAILER.
154400     PERFORM 512-WRITE-SEC1-LINE THRU 512-EXIT
154500             VARYING WS-FS-IDX FROM 1 BY 1
154600             UNTIL WS-FS-IDX > WS-FACSUM-CNT.
154700*    BLANK SPACER LINE AFTER THE LAST SECTION 1 DETAIL ROW
154800 510-TRAILER.
154900     WRITE CVRPT-REC FROM WS-BLANK-LINE.
155000 510-EXIT.
155100     EXIT.
155200 
155300*    MOVES ONE WS-FACSUM-TABLE ROW INTO THE SECTION 1 PRINT LINE AND
155400*    WRITES IT - ONE CALL PER FACILITY PER PARTNER
155500 512-WRITE-SEC1-LINE.
155600*    MAPS ONE WS-FACSUM-ENTRY ROW ONTO THE SECTION 1 DETAIL LAYOUT -
155700*    A STRAIGHT FIELD-FOR-FIELD MOVE, NO EDITING BEYOND THE ZZZZZ9
155800*    PICTURE ON THE NUMERIC COLUMNS
155900*    DISTRICT/FACILITY CODE/FACILITY NAME -> THE THREE IDENTIFYING
156000*    COLUMNS ON THE LEFT OF THE PRINT LINE
156100     MOVE WS-FS-DISTRICT(WS-FS-IDX)  TO WS-S1D-DISTRICT.
156200     MOVE WS-FS-FAC-CODE(WS-FS-IDX)  TO WS-S1D-FAC-CODE.
156300     MOVE WS-FS-FAC-NAME(WS-FS-IDX)  TO WS-S1D-FAC-NAME.
156400*    THE SEVEN NUMERIC COLUMNS FOLLOW IN THE SAME ORDER THEY ARE
156500*    DECLARED IN WS-FACSUM-ENTRY ABOVE
156600     MOVE WS-FS-TOTAL(WS-FS-IDX)     TO WS-S1D-TOTAL.
156700*        PROCESSED COLUMN - RECORD WENT THROUGH CLEAN, NO FOLLOW-UP NEEDED
156800     MOVE WS-FS-PROCESSED(WS-FS-IDX) TO WS-S1D-PROCESSED.
156900*        PENDING COLUMN - STILL AWAITING A LAB RESULT AS OF RUN TIME
157000     MOVE WS-FS-PENDING(WS-FS-IDX)   TO WS-S1D-PENDING.
157100*        INVALID-RESULT COLUMN - CVVL-CAUSE-INV-RSLT FIRED FOR THESE
157200     MOVE WS-FS-INVALID(WS-FS-IDX)   TO WS-S1D-INVALID.
157300*        NID-NOT-FOUND COLUMN - CVVL-CAUSE-NID-NF FIRED FOR THESE
157400     MOVE WS-FS-NID-NF(WS-FS-IDX)    TO WS-S1D-NID-NF.
157500*        DUPLICATE-NID COLUMN - CVVL-CAUSE-DUP-NID FIRED FOR THESE
157600     MOVE WS-FS-DUP-NID(WS-FS-IDX)   TO WS-S1D-DUP-NID.
157700*        DUPLICATE-REQUEST-ID COLUMN - CVVL-CAUSE-DUP-REQ FIRED, LAST OF
157800*        THE SIX MUTUALLY-EXCLUSIVE CAUSE BUCKETS
157900     MOVE WS-FS-DUP-REQ(WS-FS-IDX)   TO WS-S1D-DUP-REQ.
158000     WRITE CVRPT-REC FROM WS-SEC1-DTL-REC.
158100 512-EXIT.
158200     EXIT.
158300 
158400*    SECTION 2 HEADING PLUS ONE LINE PER DISTRICT FROM WS-DISTAT-TABLE -
158500*    PERCENTAGES WERE ALREADY COMPUTED BY 420 BEFORE THIS RUNS
158600 520-WRITE-SECTION-2.
158700*    SAME SHAPE AS 510-WRITE-SECTION-1 ABOVE BUT OVER WS-DISTAT-
158800*    TABLE INSTEAD OF WS-FACSUM-TABLE - ONE LINE PER DISTRICT
158900     MOVE WS-START-DDMMYYYY TO WS-S2T-START.
159000     MOVE WS-END-DDMMYYYY   TO WS-S2T-END.
159100     WRITE CVRPT-REC FROM WS-SEC2-TITLE-REC.
159200     WRITE CVRPT-REC FROM WS-SEC2-HDR-REC.
159300     IF WS-DISTAT-CNT = 0
159400         GO TO 520-TRAILER.
159500     PERFORM 522-WRITE-SEC2-LINE THRU 522-EXIT
159600             VARYING WS-DS-IDX FROM 1 BY 1
159700             UNTIL WS-DS-IDX > WS-DISTAT-CNT.
159800 520-TRAILER.
159900     WRITE CVRPT-REC FROM WS-BLANK-LINE.
160000 520-EXIT.
160100     EXIT.
160200 
160300*    MOVES ONE WS-DISTAT-TABLE ROW (COUNTS AND PERCENTS TOGETHER) INTO
160400*    THE SECTION 2 PRINT LINE AND WRITES IT
160500 522-WRITE-SEC2-LINE.
160600*    SIX COUNT/PERCENT PAIRS PLUS THE DISTRICT TOTAL - THE PERCENT
160700*    COLUMNS WERE ALREADY COMPUTED BACK IN 420-CALC-DISTRICT-PCTS,
160800*    THIS PARAGRAPH ONLY MOVES THEM INTO THE PRINT LINE
160900*    DISTRICT NAME IS THE ONLY IDENTIFYING COLUMN ON SECTION 2 -
161000*    THIS IS A DISTRICT-LEVEL ROLL-UP, NOT A FACILITY-LEVEL LIST
161100     MOVE WS-DS-DISTRICT(WS-DS-IDX)    TO WS-S2D-DISTRICT.
161200     MOVE WS-DS-PROCESSED(WS-DS-IDX)   TO WS-S2D-PROCESSED.
161300*        PROCESSED PERCENT COMES STRAIGHT FROM 420-CALC-DISTRICT-PCTS -
161400*        NOT RECOMPUTED HERE
161500     MOVE WS-DS-PCT-PROC(WS-DS-IDX)    TO WS-S2D-PCT-PROC.
161600     MOVE WS-DS-PENDING(WS-DS-IDX)     TO WS-S2D-PENDING.
161700*        SAME FOR THE REMAINING FIVE PERCENT COLUMNS BELOW
161800     MOVE WS-DS-PCT-PEND(WS-DS-IDX)    TO WS-S2D-PCT-PEND.
161900     MOVE WS-DS-INVALID(WS-DS-IDX)     TO WS-S2D-INVALID.
162000     MOVE WS-DS-PCT-INVALID(WS-DS-IDX) TO WS-S2D-PCT-INVALID.
162100     MOVE WS-DS-NID-NF(WS-DS-IDX)      TO WS-S2D-NID-NF.
162200     MOVE WS-DS-PCT-NID-NF(WS-DS-IDX)  TO WS-S2D-PCT-NID-NF.
162300     MOVE WS-DS-DUP-NID(WS-DS-IDX)     TO WS-S2D-DUP-NID.
162400     MOVE WS-DS-PCT-DUP-NID(WS-DS-IDX) TO WS-S2D-PCT-DUP-NID.
162500     MOVE WS-DS-DUP-REQ(WS-DS-IDX)     TO WS-S2D-DUP-REQ.
162600     MOVE WS-DS-PCT-DUP-REQ(WS-DS-IDX) TO WS-S2D-PCT-DUP-REQ.
162700*        DISTRICT TOTAL PRINTS LAST ON THE LINE, AFTER ALL SIX PAIRS
162800     MOVE WS-DS-TOTAL(WS-DS-IDX)       TO WS-S2D-TOTAL.
162900     WRITE CVRPT-REC FROM WS-SEC2-DTL-REC.
163000 522-EXIT.
163100     EXIT.
163200 
163300*    SECTION 3 HEADING PLUS ONE LINE PER WS-PDTL-TABLE ROW - PLAIN
163400*    DETAIL LISTING, NO SORT OR GROUPING APPLIED
163500 530-WRITE-SECTION-3.
163600*    PERIOD DETAIL - ONE LINE PER QUALIFYING RECORD FROM WS-PDTL-
163700*    TABLE, IN THE SAME DISTRICT/FACILITY SEQUENCE THE RECORDS
163800*    ARRIVED IN ON CVVLFILE
163900     MOVE WS-START-DDMMYYYY TO WS-S3T-START.
164000     MOVE WS-END-DDMMYYYY   TO WS-S3T-END.
164100     WRITE CVRPT-REC FROM WS-SEC3-TITLE-REC.
164200     WRITE CVRPT-REC FROM WS-SEC3-HDR-REC.
164300     IF WS-PDTL-CNT = 0
164400         GO TO 530-TRAILER.
164500     PERFORM 532-WRITE-SEC3-LINE THRU 532-EXIT
164600             VARYING WS-PD-IDX FROM 1 BY 1
164700             UNTIL WS-PD-IDX > WS-PDTL-CNT.
164800 530-TRAILER.
164900     WRITE CVRPT-REC FROM WS-BLANK-LINE.
165000 530-EXIT.
165100     EXIT.
165200 
165300*    MOVES ONE WS-PDTL-TABLE ROW INTO THE SECTION 3 PRINT LINE
165400 532-WRITE-SEC3-LINE.
165500*    CAUSE COMES THROUGH BLANK FOR A PROCESSED OR STILL-PENDING
165600*    RECORD - ONLY A NOT-PROCESSED RECORD CARRIES ONE OF THE FOUR
165700*    REASON TEXTS
165800*    REQUEST-ID AND NID IDENTIFY THE INDIVIDUAL LAB RESULT - SECTION
165900*    3 IS THE ONLY SECTION OF THE FIVE THAT DRILLS DOWN THIS FAR
166000     MOVE WS-PD-REQUEST-ID(WS-PD-IDX)  TO WS-S3D-REQUEST-ID.
166100     MOVE WS-PD-NID(WS-PD-IDX)         TO WS-S3D-NID.
166200     MOVE WS-PD-DISTRICT(WS-PD-IDX)    TO WS-S3D-DISTRICT.
166300     MOVE WS-PD-FAC-CODE(WS-PD-IDX)    TO WS-S3D-FAC-CODE.
166400     MOVE WS-PD-FAC-NAME(WS-PD-IDX)    TO WS-S3D-FAC-NAME.
166500*        CREATED-AT/UPDATED-AT PRINT AS THE RAW ISO STRING FROM
166600*        CVVLFILE, NOT RE-FORMATTED
166700     MOVE WS-PD-CREATED-AT(WS-PD-IDX)  TO WS-S3D-CREATED-AT.
166800     MOVE WS-PD-UPDATED-AT(WS-PD-IDX)  TO WS-S3D-UPDATED-AT.
166900*        STATUS/CAUSE ARE THE LAST TWO COLUMNS - CAUSE IS BLANK UNLESS
167000*        STATUS IS PENDING WITH ONE OF THE FOUR REASON CODES SET
167100     MOVE WS-PD-STATUS(WS-PD-IDX)      TO WS-S3D-STATUS.
167200     MOVE WS-PD-CAUSE(WS-PD-IDX)       TO WS-S3D-CAUSE.
167300     WRITE CVRPT-REC FROM WS-SEC3-DTL-REC.
167400 532-EXIT.
167500     EXIT.
167600 
167700*    SECTION 4 HEADING PLUS ONE LINE PER WS-PEND48-TABLE ROW - THESE
167800*    ARE CUMULATIVE, NOT LIMITED TO THE REQUESTED PERIOD, SEE 350
167900 540-WRITE-SECTION-4.
168000*    07/22/94 RP - CR006 - THIS SECTION IS THE CUMULATIVE BACKLOG,
168100*    NOT LIMITED TO THE REPORT INTERVAL - A RECORD CAN APPEAR HERE
168200*    WEEK AFTER WEEK UNTIL IT IS FINALLY PROCESSED
168300     WRITE CVRPT-REC FROM WS-SEC4-TITLE-REC.
168400     WRITE CVRPT-REC FROM WS-SEC4-HDR-REC.
168500     IF WS-PEND48-CNT = 0
168600         GO TO 540-TRAILER.
168700     PERFORM 542-WRITE-SEC4-LINE THRU 542-EXIT
168800             VARYING WS-P4-IDX FROM 1 BY 1
168900             UNTIL WS-P4-IDX > WS-PEND48-CNT.
169000 540-TRAILER.
169100     WRITE CVRPT-REC FROM WS-BLANK-LINE.
169200 540-EXIT.
169300     EXIT.
169400 
169500*    MOVES ONE WS-PEND48-TABLE ROW INTO THE SECTION 4 PRINT LINE
169600 542-WRITE-SEC4-LINE.
169700*    NO NID/CAUSE COLUMNS NEEDED HERE - EVERY ROW IN THIS TABLE IS
169800*    PENDING BY DEFINITION, SO THE CAUSE COLUMN WOULD ALWAYS BE BLANK
169900*    SAME REQUEST-ID/NID GRANULARITY AS SECTION 3, BUT FILTERED TO
170000*    THE CUMULATIVE 48H-PLUS BACKLOG (CR006) INSTEAD OF THE PERIOD
170100     MOVE WS-P4-REQUEST-ID(WS-P4-IDX)  TO WS-S4D-REQUEST-ID.
170200     MOVE WS-P4-NID(WS-P4-IDX)         TO WS-S4D-NID.
170300     MOVE WS-P4-DISTRICT(WS-P4-IDX)    TO WS-S4D-DISTRICT.
170400     MOVE WS-P4-FAC-CODE(WS-P4-IDX)    TO WS-S4D-FAC-CODE.
170500     MOVE WS-P4-FAC-NAME(WS-P4-IDX)    TO WS-S4D-FAC-NAME.
170600*        CREATED-AT IS THE DATE CVDATIVL'S MODE-3 CHECK COMPARED
170700*        AGAINST TODAY TO DECIDE THIS ROW BELONGED IN THE BACKLOG
170800     MOVE WS-P4-CREATED-AT(WS-P4-IDX)  TO WS-S4D-CREATED-AT.
170900     MOVE WS-P4-STATUS(WS-P4-IDX)      TO WS-S4D-STATUS.
171000     WRITE CVRPT-REC FROM WS-SEC4-DTL-REC.
171100 542-EXIT.
171200     EXIT.
171300 
171400*    SECTION 5 HEADING PLUS ONE LINE PER WS-PENDFAC-TABLE ROW - SEE
171500*    360/362/364 FOR HOW THAT TABLE WAS BUILT
171600 550-WRITE-SECTION-5.
171700*    04/02/94 RP - CR002 - LAST SECTION ON THE REPORT; ONE LINE PER
171800*    FACILITY THAT HAS ANY 48H-PLUS BACKLOG AT ALL, WITH THE LAST-
171900*    SYNC DATE PULLED FROM THE LOOKUP TABLE RATHER THAN RECOMPUTED
172000     WRITE CVRPT-REC FROM WS-SEC5-TITLE-REC.
172100     WRITE CVRPT-REC FROM WS-SEC5-HDR-REC.
172200     IF WS-PENDFAC-CNT = 0
172300         GO TO 550-EXIT.
172400     PERFORM 552-WRITE-SEC5-LINE THRU 552-EXIT
172500             VARYING WS-PF-IDX FROM 1 BY 1
172600             UNTIL WS-PF-IDX > WS-PENDFAC-CNT.
172700 550-EXIT.
172800     EXIT.
172900 
173000*    MOVES ONE WS-PENDFAC-TABLE ROW INTO THE SECTION 5 PRINT LINE
173100 552-WRITE-SEC5-LINE.
173200*    LAST-SYNC PRINTS BLANK RATHER THAN A DUMMY DATE WHEN THE
173300*    FACILITY NEVER SHOWED UP ON CVVLFILE THIS RUN - SEE 366-LOOKUP-
173400*    LAST-SYNC
173500*    BACK TO FACILITY-LEVEL GRANULARITY FOR THE FINAL SECTION -
173600*    ONE LINE PER FACILITY, NOT PER LAB RESULT
173700     MOVE WS-PF-DISTRICT(WS-PF-IDX)    TO WS-S5D-DISTRICT.
173800     MOVE WS-PF-FAC-CODE(WS-PF-IDX)    TO WS-S5D-FAC-CODE.
173900     MOVE WS-PF-FAC-NAME(WS-PF-IDX)    TO WS-S5D-FAC-NAME.
174000*        TOTAL-PEND IS HOW MANY EXTRACTION-3 ROWS ROLLED UP INTO THIS
174100*        FACILITY ROW - NOT A COUNT OF ALL PENDING RECORDS, JUST THE
174200*        CUMULATIVE 48H-PLUS ONES
174300     MOVE WS-PF-TOTAL-PEND(WS-PF-IDX)  TO WS-S5D-TOTAL-PEND.
174400     MOVE WS-PF-LAST-SYNC(WS-PF-IDX)   TO WS-S5D-LAST-SYNC.
174500     WRITE CVRPT-REC FROM WS-SEC5-DTL-REC.
174600 552-EXIT.
174700     EXIT.
174800 
174900******************************************************************
175000*    02/19/96 TA - CR024 - ADDED AFTER AUDIT COMPLAINED THAT A      *
175100*    PARTNER WITH NOTHING TO REPORT GOT NO FILE AT ALL THAT WEEK -   *
175200*    THERE WAS NO WAY TO TELL THE DIFFERENCE BETWEEN 'NOTHING TO     *
175300*    REPORT' AND 'THE JOB NEVER RAN FOR THIS PARTNER'.  THIS ONE-    *
175400*    LINE NOTICE CLOSES THAT GAP.                                    *
175500******************************************************************
175600 600-WRITE-NOTICE.
175700*    02/19/96 TA - CR024 - SHORT NOTICE WHEN THERE IS NOTHING
175800*    FOR THIS PARTNER TO SEE FOR THE PERIOD
175900     MOVE "600-WRITE-NOTICE" TO CV-PARA-NAME.
176000*    SAME THREE FIELDS THE FULL REPORT WOULD HAVE SHOWN IN ITS
176100*    TITLE LINES, JUST FOLDED INTO ONE SENTENCE INSTEAD
176200     MOVE CVIP-ORG-NAME     TO WS-NOT-ORGNAME.
176300     MOVE WS-START-DDMMYYYY TO WS-NOT-START.
176400     MOVE WS-END-DDMMYYYY   TO WS-NOT-END.
176500     OPEN EXTEND CVNOTFILE.                                       CR024   
176600     WRITE CVNOT-REC FROM WS-NOTICE-REC.
176700     CLOSE CVNOTFILE.
176800 600-EXIT.
176900     EXIT.
177000 
177100******************************************************************
177200*    03/14/94 RP - CVRPTFILE IS DELIBERATELY NOT OPENED HERE - IT  *
177300*    IS OPENED AND CLOSED INSIDE 500-WRITE-REPORT, ONCE PER        *
177400*    PARTNER, BECAUSE EACH PARTNER'S REPORT GOES TO A DIFFERENTLY  *
177500*    NAMED FILE (SEE 210-BUILD-REPORT-FILENAME).  OPENING IT HERE  *
177600*    WOULD ONLY BE ABLE TO NAME IT FOR THE FIRST PARTNER.          *
177700******************************************************************
177800 800-OPEN-FILES.
177900*    03/14/94 RP - CVNOTFILE IS OPENED OUTPUT THEN IMMEDIATELY
178000*    CLOSED HERE SO A RERUN STARTS THE NOTICE FILE EMPTY; EACH
178100*    600-WRITE-NOTICE CALL LATER RE-OPENS IT EXTEND (SEE CR024)
178200     MOVE "800-OPEN-FILES" TO CV-PARA-NAME.
178300     OPEN INPUT  CVIPFILE.
178400     OPEN OUTPUT SYSOUT.
178500     OPEN OUTPUT CVNOTFILE.
178600     CLOSE CVNOTFILE.
178700 800-EXIT.
178800     EXIT.
178900 
179000******************************************************************
179100*    03/14/94 RP - SYSOUT IS INCLUDED HERE DELIBERATELY SO THE JOB  *
179200*    BANNER/TOTALS/ABEND TRACE ALL LAND IN ONE CONTINUOUS PRINT     *
179300*    STREAM FOR THE OPERATOR, RATHER THAN BEING SPLIT ACROSS        *
179400*    SEPARATE OPENS.                                                 *
179500******************************************************************
179600 850-CLOSE-FILES.
179700*    CVVLFILE AND CVRPTFILE ARE OPENED AND CLOSED PER-PARTNER INSIDE
179800*    200-PROCESS-PARTNER'S OWN SUB-PARAGRAPHS, NOT HERE - THIS
179900*    PARAGRAPH ONLY CLOSES THE FILES THAT STAY OPEN JOB-WIDE
180000     MOVE "850-CLOSE-FILES" TO CV-PARA-NAME.
180100     CLOSE CVIPFILE, SYSOUT.
180200 850-EXIT.
180300     EXIT.
180400 
180500******************************************************************
180600*    03/14/94 RP - CALLED FROM TWO PLACES: ONCE AS THE PRIMING     *
180700*    READ IN 000-HOUSEKEEPING, THEN AGAIN AT THE BOTTOM OF EVERY    *
180800*    100-MAINLINE PASS - THE SAME AT-END LOGIC SERVES BOTH CALLERS. *
180900******************************************************************
181000 900-READ-CVIPFILE.
181100*    03/14/94 RP - STANDARD AT-END READ; 100-MAINLINE'S PERFORM
181200*    UNTIL NO-MORE-PARTNERS STOPS THE INSTANT THIS TRIPS THE SWITCH
181300     READ CVIPFILE
181400         AT END MOVE "N" TO MORE-PARTNER-SW
181500         GO TO 900-EXIT
181600     END-READ.
181700 900-EXIT.
181800     EXIT.
181900 
182000*    SUBORDINATE READ USED FROM 366-LOOKUP-LAST-SYNC WHEN IT HAS TO
182100*    RE-SCAN CVVLDATA FOR THE LAST-SYNC TABLE - SEPARATE FROM 900'S
182200*    MAIN-SCAN READ SO THE TWO POSITIONS NEVER COLLIDE
182300 910-READ-CVVLFILE.
182400*    08/30/94 RP - CR009 - COUNTS EVERY RECORD READ, NOT JUST THE
182500*    ONES THAT SURVIVE 310-SCAN-ONE-RECORD'S FOUR GATES, SO
182600*    VLDATA-RECORDS-READ ON THE END-OF-JOB TOTALS MEANS WHAT IT SAYS
182700     READ CVVLFILE
182800         AT END MOVE "N" TO MORE-VLDATA-SW
182900         GO TO 910-EXIT
183000     END-READ.
183100     ADD 1 TO VLDATA-RECORDS-READ.
183200 910-EXIT.
183300     EXIT.
183400 
183500******************************************************************
183600*    03/14/94 RP - THIS IS THE ONLY PLACE IN THE PROGRAM THE       *
183700*    JOB-WIDE COUNTERS IN COUNTERS-IDXS-AND-ACCUMULATORS ARE READ - *
183800*    THEY ARE WRITE-ONLY EVERYWHERE ELSE IN THE PROGRAM.            *
183900******************************************************************
184000 999-CLEANUP.
184100*    03/14/94 RP - END-OF-JOB TOTALS TO SYSOUT FOR THE OPERATOR -
184200*    PARTNERS-READ SHOULD ALWAYS EQUAL PARTNERS-REPORTED PLUS
184300*    PARTNERS-NOTICED; A MISMATCH MEANS A PARTNER FELL THROUGH A
184400*    GAP IN 100-MAINLINE OR 200-PROCESS-PARTNER
184500     MOVE "999-CLEANUP" TO CV-PARA-NAME.
184600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
184700     DISPLAY "** PARTNERS READ      **".
184800     DISPLAY PARTNERS-READ.
184900     DISPLAY "** PARTNERS REPORTED  **".
185000     DISPLAY PARTNERS-REPORTED.
185100     DISPLAY "** PARTNERS NOTICED   **".
185200     DISPLAY PARTNERS-NOTICED.
185300     DISPLAY "******** NORMAL END OF JOB CVSNCRPT ********".
185400 999-EXIT.
185500     EXIT.
185600 
185700 1000-ABEND-RTN.
185800*    03/02/01 TA - CR031 - FAILING PARAGRAPH GOES OUT FIRST
185900     MOVE CV-PARA-NAME TO CV-ABPRT-PARA.                          CR031   
186000     MOVE CV-ABEND-REASON TO CV-ABPRT-REASON.
186100     WRITE SYSOUT-REC FROM CV-ABEND-PRT-REC.
186200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
186300*    03/02/01 TA - CR031 - CONSOLE MESSAGE IN ADDITION TO THE
186400*    SYSOUT TRACE LINE ABOVE, SO THE OPERATOR SEES THE FAILURE
186500*    WITHOUT HAVING TO PULL THE JOB LOG
186600     DISPLAY "*** ABNORMAL END OF JOB- CVSNCRPT ***" UPON CONSOLE.
186700*    FORCED 0C7 DATA EXCEPTION - THIS IS THE HOUSE STANDARD WAY TO
186800*    GUARANTEE A NON-ZERO CONDITION CODE ON AN ABEND PATH SO THE
186900*    JOB SCHEDULER FLAGS THE RUN AS FAILED
187000     DIVIDE ZERO-VAL INTO ONE-VAL.
