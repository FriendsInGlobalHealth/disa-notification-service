000100******************************************************************
000200*    CVABEND  --  COMMON ABEND / BALANCE-CHECK WORK RECORD       *
000300*    COPIED INTO EVERY CVSYNCREPORT PROGRAM THAT TOUCHES A FILE  *
000400*    SO THE 999-ABEND-RTN STYLE TRAP PRINTS A CONSISTENT SYSOUT  *
000500*    MESSAGE NO MATTER WHICH PARAGRAPH BLEW UP.  PATTERNED ON    *
000600*    THE OLD ABENDREC MEMBER - R.PEREIRA 03/14/94                *
000700******************************************************************
000800 01  CV-ABEND-WORK-REC.
000900     05  CV-PARA-NAME               PIC X(30).
001000     05  CV-ABEND-REASON            PIC X(50).
001100     05  CV-EXPECTED-VAL            PIC X(20).
001200     05  CV-ACTUAL-VAL              PIC X(20).
001300     05  CV-ABEND-FILE-STAT         PIC X(2).
001400     05  FILLER                     PIC X(10).
001500 
001600******************************************************************
001700*    NUMERIC OVERLAY OF EXPECTED/ACTUAL WHEN THE COMPARE THAT    *
001800*    BLEW UP WAS A COUNT OR ACCUMULATOR RATHER THAN A KEY FIELD  *
001900*    - PICKED UP DURING THE Y2K DATE-FIELD AUDIT - M.SOUSA       *
002000*    12/09/98                                                    *
002100******************************************************************
002200 01  CV-ABEND-NUM-VALS REDEFINES CV-ABEND-WORK-REC.
002300     05  FILLER                     PIC X(30).
002400     05  FILLER                     PIC X(50).
002500     05  CV-EXPECTED-NUM            PIC S9(9) COMP-3.
002600     05  CV-ACTUAL-NUM              PIC S9(9) COMP-3.
002700     05  FILLER                     PIC X(12).
002800 
002900******************************************************************
003000*    SYSOUT PRINT LINE FOR THE ABEND/BALANCE MESSAGE - 132 COLS  *
003100*    TO MATCH THE CONTROL-JOB LISTING CLASS.                     *
003200******************************************************************
003300 01  CV-ABEND-PRT-REC.
003400     05  FILLER                     PIC X(1)   VALUE SPACE.
003500     05  CV-ABPRT-LIT-1             PIC X(20)
003600                                     VALUE "*** CVSNCRPT ABEND -".
003700     05  CV-ABPRT-PARA              PIC X(30).
003800     05  CV-ABPRT-LIT-2             PIC X(10)
003900                                     VALUE " REASON - ".
004000     05  CV-ABPRT-REASON            PIC X(50).
004100     05  FILLER                     PIC X(21).
