000100******************************************************************
000200*    CVPARTNR  --  IMPLEMENTING PARTNER MASTER RECORD           *
000300*    DATASET   :  DDS0001.CSAUDE.IPFILE                         *
000400*    RECORD LTH:  250 BYTES, FIXED, LINE SEQUENTIAL              *
000500*                                                                *
000600*    ONE RECORD PER IMPLEMENTING PARTNER (IP) ORGANIZATION THAT  *
000700*    MAY RECEIVE A WEEKLY SI-SESP VIRAL LOAD SYNC REPORT.  THE   *
000800*    ORG-UNIT-CODES TABLE CARRIES THE HEALTH FACILITY CODES THE  *
000900*    PARTNER IS AUTHORIZED TO SEE - USED AS THE FACILITY FILTER  *
001000*    WHEN CVSNCRPT SCANS THE CVVLDATA FILE.  R.PEREIRA 03/14/94  *
001100******************************************************************
001200 01  CVIP-PARTNER-RECORD.
001300     05  CVIP-ORG-NAME              PIC X(30).
001400     05  CVIP-ENABLED               PIC X(1).
001500         88  CVIP-ENABLED-YES         VALUE "Y".
001600         88  CVIP-ENABLED-NO          VALUE "N".
001700     05  CVIP-UNIT-CNT              PIC 9(2).
001800     05  CVIP-ORG-UNIT-CODES        PIC X(10) OCCURS 20 TIMES
001900                                     INDEXED BY CVIP-UNIT-IDX.
002000     05  FILLER                     PIC X(17).
002100 
002200******************************************************************
002300*    ALTERNATE VIEW OF THE UNIT-CODE TABLE AS ONE SOLID STRING - *
002400*    USED BY THE 210-BUILD-REPORT-FILENAME PARAGRAPH WHEN IT     *
002500*    LOGS THE FACILITY COUNT ON THE CONTROL REPORT.  ADDED WHEN  *
002600*    AUDIT WANTED A QUICK EYEBALL OF THE UNIT LIST - T.ARKEY     *
002700*    11/02/95                                                    *
002800******************************************************************
002900 01  CVIP-UNIT-BLOCK REDEFINES CVIP-ORG-UNIT-CODES.
003000     05  CVIP-UNIT-BLOCK-CHARS      PIC X(200).
