000100******************************************************************
000200*    CVVLDATA  --  CENTRAL LAB SERVER VIRAL LOAD RECORD         *
000300*    DATASET   :  DDS0001.CSAUDE.VLDATA                         *
000400*    RECORD LTH:  300 BYTES, FIXED, LINE SEQUENTIAL              *
000500*    SORTED BY :  DISTRICT NAME, FACILITY CODE (ASCENDING)       *
000600*                                                                *
000700*    ONE RECORD PER HIV VIRAL-LOAD (CV) LAB RESULT RECEIVED BY   *
000800*    THE CENTRAL INTEGRATION SERVER FROM A REQUESTING HEALTH     *
000900*    FACILITY.  WRITTEN FRESH FOR THE WEEKLY SI-SESP SYNC JOB -  *
001000*    R.PEREIRA 03/14/94                                          *
001100******************************************************************
001200 01  CVVL-DATA-RECORD.
001300     05  CVVL-REQUEST-ID            PIC X(20).
001400     05  CVVL-NID                   PIC X(21).
001500     05  CVVL-FIRST-NAME            PIC X(25).
001600     05  CVVL-SURNAME               PIC X(25).
001700     05  CVVL-DISTRICT-NAME         PIC X(30).
001800     05  CVVL-FACILITY-CODE         PIC X(10).
001900     05  CVVL-FACILITY-NAME         PIC X(40).
002000     05  CVVL-CREATED-AT            PIC X(19).
002100     05  CVVL-UPDATED-AT            PIC X(19).
002200     05  CVVL-ANALYSIS-DATE         PIC X(19).
002300     05  CVVL-STATUS                PIC X(13).
002400         88  CVVL-STAT-PROCESSED      VALUE "PROCESSED    ".
002500         88  CVVL-STAT-PENDING        VALUE "PENDING      ".
002600         88  CVVL-STAT-NOT-PROC       VALUE "NOT_PROCESSED".
002700         88  CVVL-STAT-VALID
002800             VALUES "PROCESSED    " "PENDING      "
002900                    "NOT_PROCESSED".
003000     05  CVVL-NOT-PROC-CAUSE        PIC X(22).
003100         88  CVVL-CAUSE-NID-NF        VALUE "NID_NOT_FOUND         ".
003200         88  CVVL-CAUSE-INV-RSLT       VALUE "INVALID_RESULT        ".
003300         88  CVVL-CAUSE-DUP-NID        VALUE "DUPLICATE_NID         ".
003400         88  CVVL-CAUSE-DUP-REQ        VALUE "DUPLICATED_REQUEST_ID ".
003500     05  CVVL-ENTITY-STATUS         PIC X(8).
003600         88  CVVL-ENT-ACTIVE          VALUE "ACTIVE  ".
003700         88  CVVL-ENT-INACTIVE        VALUE "INACTIVE".
003800     05  CVVL-TYPE-OF-RESULT        PIC X(5).
003900         88  CVVL-TYPE-HIVVL          VALUE "HIVVL".
004000     05  FILLER                     PIC X(24).
004100 
004200******************************************************************
004300*    REDEFINITIONS USED BY THE DATE-ARITHMETIC SUBPROGRAM TO     *
004400*    BREAK THE CHARACTER TIMESTAMP FIELDS ABOVE INTO NUMERIC     *
004500*    YEAR/MONTH/DAY SO CVDATIVL CAN COMPUTE CALENDAR-DAY SPANS    *
004600******************************************************************
004700 01  CVVL-CREATED-AT-BRK REDEFINES CVVL-CREATED-AT.
004800     05  CVVL-CR-YYYY               PIC 9(4).
004900     05  FILLER                     PIC X(1).
005000     05  CVVL-CR-MM                 PIC 9(2).
005100     05  FILLER                     PIC X(1).
005200     05  CVVL-CR-DD                 PIC 9(2).
005300     05  FILLER                     PIC X(1).
005400     05  CVVL-CR-HH                 PIC 9(2).
005500     05  FILLER                     PIC X(1).
005600     05  CVVL-CR-MN                 PIC 9(2).
005700     05  FILLER                     PIC X(1).
005800     05  CVVL-CR-SS                 PIC 9(2).
005900 
006000 01  CVVL-UPDATED-AT-BRK REDEFINES CVVL-UPDATED-AT.
006100     05  CVVL-UP-YYYY               PIC 9(4).
006200     05  FILLER                     PIC X(1).
006300     05  CVVL-UP-MM                 PIC 9(2).
006400     05  FILLER                     PIC X(1).
006500     05  CVVL-UP-DD                 PIC 9(2).
006600     05  FILLER                     PIC X(1).
006700     05  CVVL-UP-HH                 PIC 9(2).
006800     05  FILLER                     PIC X(1).
006900     05  CVVL-UP-MN                 PIC 9(2).
007000     05  FILLER                     PIC X(1).
007100     05  CVVL-UP-SS                 PIC 9(2).
007200 
007300 01  CVVL-ANALYSIS-DT-BRK REDEFINES CVVL-ANALYSIS-DATE.
007400     05  CVVL-AN-YYYY               PIC 9(4).
007500     05  FILLER                     PIC X(1).
007600     05  CVVL-AN-MM                 PIC 9(2).
007700     05  FILLER                     PIC X(1).
007800     05  CVVL-AN-DD                 PIC 9(2).
007900     05  FILLER                     PIC X(9).
